000100*---------------------------------------------------------------*         
000110*    DRAWT  --  LINKAGE PASSED BETWEEN DRAWANAL AND DRAWREAD.             
000120*    ONE TABLE ROW PER TRADING DAY ON THE TICKER'S HISTORY                
000130*    FILE.  6500 ROWS COVERS 25 YEARS OF DAILY BARS.                      
000140*---------------------------------------------------------------*         
000150 01  RECORD-TABLE-SIZE                  PIC S9(05) USAGE COMP.            
000160 01  RECORD-TABLE-INDEX                 PIC S9(05) USAGE COMP.            
000170*---------------------------------------------------------------*         
000180 01  TICKER-CODE                        PIC X(10).                        
000190*---------------------------------------------------------------*         
000200 01  PROGRAM-STATUS-SW                  PIC X(01).                        
000210     88  HISTORY-LOAD-OK                       VALUE 'Y'.                 
000220     88  HISTORY-LOAD-FAILED                   VALUE 'N'.                 
000230*---------------------------------------------------------------*         
000240 01  RECORD-TABLE.                                                        
000250     02  TBL-STOCK-ROW OCCURS 1 TO 6500 TIMES                             
000260             DEPENDING ON RECORD-TABLE-SIZE.                              
000270         COPY DRAWC.                                                      
