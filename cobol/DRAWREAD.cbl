000100*****************************************************************         
000110* PROGRAM NAME:    DRAWREAD                                               
000120* ORIGINAL AUTHOR: R. MCCLUSKEY                                           
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 06/14/87 R. MCCLUSKEY   CREATED - TKR HIST LOAD FOR DRAWDOWN RPT        
000180* 11/02/88 R. MCCLUSKEY   ADDED SOXX FILE (REQ TKR-0007)                  
000190* 02/20/91 T. OKAFOR      FILE STATUS 35 TREATED AS LOAD FAILURE          
000200* 08/09/93 T. OKAFOR      RAW-RECORD REDEFINE TO SKIP BLANK LINES         
000210* 01/05/99 L. VANCE       Y2K - TRADE-DATE ALREADY CCYYMMDD, NOOP         
000220* 07/18/00 L. VANCE       ZERO-ROW FILE NOW FAILS LOAD (REQ 4412)         
000230* 03/11/02 P. SINGH       RAISED TABLE MAX TO 6500 ROWS (REQ 5190)        
000240* 09/30/03 P. SINGH       CLEANED UP FILE-STATUS DISPLAY TEXT             
000250*                                                                         
000260*****************************************************************         
000270 IDENTIFICATION DIVISION.                                                 
000280 PROGRAM-ID.    DRAWREAD.                                                 
000290 AUTHOR.         R. MCCLUSKEY.                                            
000300 INSTALLATION.   MORONS LOSERS AND BIMBOS LP.                             
000310 DATE-WRITTEN.   06/14/87.                                                
000320 DATE-COMPILED.                                                           
000330 SECURITY.       NON-CONFIDENTIAL.                                        
000340*****************************************************************         
000350*    DESCRIPTION                                                          
000360*                                                                         
000370*    StockDataService LOAD-AND-VALIDATE.  CALLED BY DRAWANAL              
000380*    ONCE PER TICKER.  OPENS THE ONE HISTORY FILE THAT MATCHES            
000390*    THE INCOMING TICKER-CODE (ONE OF THE THREE FIXED DD NAMES            
000400*    BELOW), READS EVERY DAILY BAR INTO RECORD-TABLE IN FILE              
000410*    ORDER, AND REJECTS THE TICKER (PROGRAM-STATUS-SW = 'N') IF           
000420*    THE FILE IS MISSING OR CONTAINS ZERO ROWS.  "YEARSBACK" IS           
000430*    NOT A PARAMETER HERE - THE WHOLE FILE IS ALWAYS LOADED.              
000440*****************************************************************         
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER.   IBM-3081.                                             
000480 OBJECT-COMPUTER.   IBM-3081.                                             
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510*---------------------------------------------------------------*         
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT STOCK-HIST-FILE-1 ASSIGN TO STKDD1                            
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS  IS WS-HIST-1-STATUS.                                
000570*                                                                         
000580     SELECT STOCK-HIST-FILE-2 ASSIGN TO STKDD2                            
000590         ORGANIZATION IS LINE SEQUENTIAL                                  
000600         FILE STATUS  IS WS-HIST-2-STATUS.                                
000610*                                                                         
000620     SELECT STOCK-HIST-FILE-3 ASSIGN TO STKDD3                            
000630         ORGANIZATION IS LINE SEQUENTIAL                                  
000640         FILE STATUS  IS WS-HIST-3-STATUS.                                
000650*****************************************************************         
000660 DATA DIVISION.                                                           
000670 FILE SECTION.                                                            
000680*---------------------------------------------------------------*         
000690*    ONE FD PER FIXED TICKER SLOT (QQQ / VOO / SOXX).  EACH               
000700*    CARRIES A RAW-RECORD REDEFINE SO A SHORT OR BLANK TRAILING           
000710*    LINE CAN BE DETECTED BEFORE THE FIELD-LEVEL MOVE.                    
000720*---------------------------------------------------------------*         
000730 FD  STOCK-HIST-FILE-1                                                    
000740         RECORDING MODE IS F.                                             
000750 01  STOCK-HIST-RECORD-1.                                                 
000760     COPY DRAWC.                                                          
000770 01  STOCK-HIST-RECORD-1R REDEFINES STOCK-HIST-RECORD-1.                  
000780     05  HR1-RAW-LINE                PIC X(60).                           
000790*---------------------------------------------------------------*         
000800 FD  STOCK-HIST-FILE-2                                                    
000810         RECORDING MODE IS F.                                             
000820 01  STOCK-HIST-RECORD-2.                                                 
000830     COPY DRAWC.                                                          
000840 01  STOCK-HIST-RECORD-2R REDEFINES STOCK-HIST-RECORD-2.                  
000850     05  HR2-RAW-LINE                PIC X(60).                           
000860*---------------------------------------------------------------*         
000870 FD  STOCK-HIST-FILE-3                                                    
000880         RECORDING MODE IS F.                                             
000890 01  STOCK-HIST-RECORD-3.                                                 
000900     COPY DRAWC.                                                          
000910 01  STOCK-HIST-RECORD-3R REDEFINES STOCK-HIST-RECORD-3.                  
000920     05  HR3-RAW-LINE                PIC X(60).                           
000930*---------------------------------------------------------------*         
000940 WORKING-STORAGE SECTION.                                                 
000950*---------------------------------------------------------------*         
000960 01  WS-FILE-STATUS-GROUP.                                                
000970     05  WS-HIST-1-STATUS            PIC X(02) VALUE SPACE.               
000980     05  WS-HIST-2-STATUS            PIC X(02) VALUE SPACE.               
000990     05  WS-HIST-3-STATUS            PIC X(02) VALUE SPACE.               
001000     05  WS-ACTIVE-STATUS            PIC X(02) VALUE SPACE.               
001010         88  HIST-FILE-OK                       VALUE '00'.               
001020         88  HIST-FILE-NOT-FOUND                VALUE '35'.               
001030*---------------------------------------------------------------*         
001040 77  WS-EOF-SWITCH                   PIC X(01) VALUE 'N'.                 
001050     88  END-OF-HISTORY                         VALUE 'Y'.                
001060 77  WS-ROWS-READ                    PIC S9(05) USAGE COMP                
001070                                      VALUE 0.                            
001080 77  WS-ACTIVE-SLOT                  PIC 9(01) USAGE COMP                 
001090                                      VALUE 0.                            
001100*---------------------------------------------------------------*         
001110 01  ERROR-DISPLAY-LINE.                                                  
001120     05  FILLER     PIC X(23) VALUE ' *** ERROR DURING FILE '.            
001130     05  DL-ERROR-REASON              PIC X(07) VALUE SPACE.              
001140     05  FILLER     PIC X(18) VALUE ' FILE STATUS IS : '.                 
001150     05  DL-FILE-STATUS               PIC X(02).                          
001160     05  FILLER     PIC X(05) VALUE ' *** '.                              
001170*---------------------------------------------------------------*         
001180 LINKAGE SECTION.                                                         
001190 COPY DRAWT.                                                              
001200*****************************************************************         
001210 PROCEDURE DIVISION USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,          
001220     TICKER-CODE, PROGRAM-STATUS-SW, RECORD-TABLE.                        
001230*---------------------------------------------------------------*         
001240 0000-MAIN-ROUTINE.                                                       
001250*---------------------------------------------------------------*         
001260     MOVE 0                          TO RECORD-TABLE-SIZE.                
001270     MOVE 'Y'                        TO PROGRAM-STATUS-SW.                
001280     PERFORM 1000-OPEN-HISTORY-FILE THRU 1000-EXIT.                       
001290     IF HISTORY-LOAD-OK                                                   
001300         PERFORM 2000-LOAD-HISTORY-TABLE THRU 2000-EXIT                   
001310         PERFORM 2900-VALIDATE-NOT-EMPTY THRU 2900-EXIT                   
001320     END-IF.                                                              
001330     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.                             
001340     GOBACK.                                                              
001350*---------------------------------------------------------------*         
001360 1000-OPEN-HISTORY-FILE.                                                  
001370*---------------------------------------------------------------*         
001380*    SELECT THE ONE OF THE THREE FIXED DD'S THAT MATCHES THE              
001390*    INCOMING TICKER, OPEN IT, AND FOLD ITS FILE STATUS INTO              
001400*    WS-ACTIVE-STATUS SO THE REST OF THE PROGRAM DOES NOT CARE            
001410*    WHICH SLOT WAS USED.                                                 
001420*---------------------------------------------------------------*         
001430     EVALUATE TICKER-CODE                                                 
001440         WHEN 'QQQ'                                                       
001450             MOVE 1                  TO WS-ACTIVE-SLOT                    
001460             OPEN INPUT STOCK-HIST-FILE-1                                 
001470             MOVE WS-HIST-1-STATUS   TO WS-ACTIVE-STATUS                  
001480         WHEN 'VOO'                                                       
001490             MOVE 2                  TO WS-ACTIVE-SLOT                    
001500             OPEN INPUT STOCK-HIST-FILE-2                                 
001510             MOVE WS-HIST-2-STATUS   TO WS-ACTIVE-STATUS                  
001520         WHEN 'SOXX'                                                      
001530             MOVE 3                  TO WS-ACTIVE-SLOT                    
001540             OPEN INPUT STOCK-HIST-FILE-3                                 
001550             MOVE WS-HIST-3-STATUS   TO WS-ACTIVE-STATUS                  
001560         WHEN OTHER                                                       
001570             MOVE 'NF'               TO WS-ACTIVE-STATUS                  
001580     END-EVALUATE.                                                        
001590     IF NOT HIST-FILE-OK                                                  
001600         MOVE 'OPEN'                 TO DL-ERROR-REASON                   
001610         MOVE 'N'                    TO PROGRAM-STATUS-SW                 
001620         PERFORM 9900-DISPLAY-FILE-ERROR THRU 9900-EXIT                   
001630         GO TO 1000-EXIT                                                  
001640     END-IF.                                                              
001650 1000-EXIT.                                                               
001660     EXIT.                                                                
001670*---------------------------------------------------------------*         
001680 2000-LOAD-HISTORY-TABLE.                                                 
001690*---------------------------------------------------------------*         
001700     MOVE 'N'                        TO WS-EOF-SWITCH.                    
001710     PERFORM 2100-READ-ONE-ROW THRU 2100-EXIT                             
001720         UNTIL END-OF-HISTORY.                                            
001730 2000-EXIT.                                                               
001740     EXIT.                                                                
001750*---------------------------------------------------------------*         
001760 2100-READ-ONE-ROW.                                                       
001770*---------------------------------------------------------------*         
001780     EVALUATE WS-ACTIVE-SLOT                                              
001790         WHEN 1                                                           
001800             READ STOCK-HIST-FILE-1                                       
001810                 AT END SET END-OF-HISTORY TO TRUE                        
001820             END-READ                                                     
001830         WHEN 2                                                           
001840             READ STOCK-HIST-FILE-2                                       
001850                 AT END SET END-OF-HISTORY TO TRUE                        
001860             END-READ                                                     
001870         WHEN 3                                                           
001880             READ STOCK-HIST-FILE-3                                       
001890                 AT END SET END-OF-HISTORY TO TRUE                        
001900             END-READ                                                     
001910     END-EVALUATE.                                                        
001920     IF END-OF-HISTORY                                                    
001930         GO TO 2100-EXIT                                                  
001940     END-IF.                                                              
001950     IF WS-ROWS-READ >= 6500                                              
001960         DISPLAY 'DRAWREAD: HISTORY TABLE FULL, ROWS DROPPED'             
001970         SET END-OF-HISTORY TO TRUE                                       
001980         GO TO 2100-EXIT                                                  
001990     END-IF.                                                              
002000     ADD 1                           TO WS-ROWS-READ                      
002010                                        RECORD-TABLE-SIZE.                
002020     EVALUATE WS-ACTIVE-SLOT                                              
002030         WHEN 1                                                           
002040             MOVE STOCK-HIST-RECORD-1 TO                                  
002050                 TBL-STOCK-ROW (RECORD-TABLE-SIZE)                        
002060         WHEN 2                                                           
002070             MOVE STOCK-HIST-RECORD-2 TO                                  
002080                 TBL-STOCK-ROW (RECORD-TABLE-SIZE)                        
002090         WHEN 3                                                           
002100             MOVE STOCK-HIST-RECORD-3 TO                                  
002110                 TBL-STOCK-ROW (RECORD-TABLE-SIZE)                        
002120     END-EVALUATE.                                                        
002130 2100-EXIT.                                                               
002140     EXIT.                                                                
002150*---------------------------------------------------------------*         
002160 2900-VALIDATE-NOT-EMPTY.                                                 
002170*---------------------------------------------------------------*         
002180*    BUSINESS RULE 14 - A HISTORY FILE WITH ZERO ROWS IS A HARD           
002190*    LOAD FAILURE, THE SAME AS A MISSING FILE.                            
002200*---------------------------------------------------------------*         
002210     IF RECORD-TABLE-SIZE = 0                                             
002220         MOVE 'EMPTY'                TO DL-ERROR-REASON                   
002230         MOVE 'N'                    TO PROGRAM-STATUS-SW                 
002240         PERFORM 9900-DISPLAY-FILE-ERROR THRU 9900-EXIT                   
002250     END-IF.                                                              
002260 2900-EXIT.                                                               
002270     EXIT.                                                                
002280*---------------------------------------------------------------*         
002290 3000-CLOSE-FILES.                                                        
002300*---------------------------------------------------------------*         
002310     EVALUATE WS-ACTIVE-SLOT                                              
002320         WHEN 1                                                           
002330             CLOSE STOCK-HIST-FILE-1                                      
002340         WHEN 2                                                           
002350             CLOSE STOCK-HIST-FILE-2                                      
002360         WHEN 3                                                           
002370             CLOSE STOCK-HIST-FILE-3                                      
002380         WHEN OTHER                                                       
002390             CONTINUE                                                     
002400     END-EVALUATE.                                                        
002410 3000-EXIT.                                                               
002420     EXIT.                                                                
002430*---------------------------------------------------------------*         
002440 9900-DISPLAY-FILE-ERROR.                                                 
002450*---------------------------------------------------------------*         
002460     MOVE WS-ACTIVE-STATUS           TO DL-FILE-STATUS.                   
002470     DISPLAY TICKER-CODE ' ' ERROR-DISPLAY-LINE.                          
002480 9900-EXIT.                                                               
002490     EXIT.                                                                
