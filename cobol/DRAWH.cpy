000100*---------------------------------------------------------------*         
000110*    DRAWH  --  ONE HISTORICAL (OR WORKING-SCRATCH) DRAWDOWN              
000120*    EPISODE - PEAK/BOTTOM, UP TO 5 RECOVERY-PERIOD ENTRIES AND           
000130*    UP TO 500 CHART POINTS.  COPY'D THREE PLACES IN DRAWANAL -           
000140*    THE SCRATCH WORKING EPISODE, THE SIMILAR-TO-CURRENT TABLE            
000150*    AND EACH LEVEL'S 10-CASE DISPLAY TABLE - QUALIFIED BY "OF"           
000160*    AT EACH SITE THE SAME WAY THE OLD UNEMPLOYMENT-CLAIM                 
000170*    COPYBOOK WAS QUALIFIED.                                              
000180*---------------------------------------------------------------*         
000190 05  EP-START-DATE                      PIC 9(08).                        
000200 05  EP-START-INDEX                     PIC S9(05) USAGE COMP.            
000210 05  EP-BOTTOM-DATE                     PIC 9(08).                        
000220 05  EP-BOTTOM-INDEX                    PIC S9(05) USAGE COMP.            
000230 05  EP-DRAWDOWN-PERCENT                PIC S9(03)V9(02).                 
000240 05  EP-RECOVERY-COUNT                  PIC 9(01) USAGE COMP.             
000250 05  EP-RECOVERY-PERIOD OCCURS 5 TIMES.                                   
000260     10  EP-PERIOD-MONTHS               PIC 9(02).                        
000270     10  EP-RETURN-PERCENT               PIC S9(03)V9(02).                
000280 05  EP-CHART-COUNT                     PIC 9(03) USAGE COMP.             
000290 05  EP-CHART-PEAK-PRICE                PIC S9(07)V9(02).                 
000300 05  EP-CHART-PEAK-DATE                 PIC 9(08).                        
000310 05  EP-CHART-POINT OCCURS 500 TIMES.                                     
000320     10  EP-CHART-DATE                  PIC 9(08).                        
000330     10  EP-CHART-PRICE                 PIC S9(07)V9(02).                 
000340 05  FILLER                             PIC X(05).                        
