000100*---------------------------------------------------------------*         
000110*    DRAWC  --  ONE ROW OF A TICKER'S DAILY OHLCV HISTORY.                
000120*    60 BYTES FIXED, ASCENDING SDR-TRADE-DATE ORDER ON THE FILE.          
000130*---------------------------------------------------------------*         
000140 05  SDR-TRADE-DATE                     PIC 9(08).                        
000150 05  SDR-OPEN-PRICE                     PIC S9(07)V9(02).                 
000160 05  SDR-HIGH-PRICE                     PIC S9(07)V9(02).                 
000170 05  SDR-LOW-PRICE                      PIC S9(07)V9(02).                 
000180 05  SDR-CLOSE-PRICE                    PIC S9(07)V9(02).                 
000190 05  SDR-VOLUME                         PIC S9(11).                       
000200 05  FILLER                             PIC X(05).                        
