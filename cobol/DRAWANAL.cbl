000100*****************************************************************         
000110* PROGRAM NAME:    DRAWANAL                                               
000120* ORIGINAL AUTHOR: R. MCCLUSKEY                                           
000130*                                                                         
000140* MAINTENENCE LOG                                                         
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000160* --------- ------------  ---------------------------------------         
000170* 07/02/87 R. MCCLUSKEY   CREATED - DRAWDOWN/RECOVERY BATCH DRIVER        
000180* 11/09/88 R. MCCLUSKEY   ADDED SOXX TO DEFAULT TICKER TABLE              
000190* 04/14/90 R. MCCLUSKEY   FIXED-LEVEL TABLE -10 THRU -40 (REQ 2207)       
000200* 09/25/92 T. OKAFOR      JULIAN DAY ROUTINE REPLACES CALENDAR LIB        
000210*                         CALLED OUT OF SERVICE (REQ 3014)                
000220* 02/03/94 T. OKAFOR      RECOVERY WINDOW WIDENED TO 15 DAYS              
000230* 01/05/99 L. VANCE       Y2K - ACCEPT FROM DATE NOW WINDOWED,            
000240*                         WS-CURRENT-YY 00-49 = 20XX, 50-99 = 19XX        
000250* 06/30/99 L. VANCE       Y2K - VERIFIED JULIAN ROUTINE OVER 2000         
000260*                         ROLLOVER, NO CHANGE REQUIRED                    
000270* 08/11/00 L. VANCE       HISTORICAL SCAN TOLERANCE NOW A PARM            
000280*                         TO 3000- SO LEVEL PASS CAN SHARE IT             
000290* 05/06/02 P. SINGH       ONE-YEAR CHART SECTION ADDED (REQ 5190)         
000300* 10/02/03 P. SINGH       DISPLAYED CASES PER LEVEL CAPPED AT 10,         
000310*                         TOTAL-CASES STILL COUNTS ALL OF THEM            
000320* 03/19/05 P. SINGH       AVG FIELDS NOW ACCUMULATE IN PLACE THEN         
000330*                         DIVIDE DOWN - DROPPED SEPARATE SUM TABLE        
000340*                                                                         
000350*****************************************************************         
000360 IDENTIFICATION DIVISION.                                                 
000370 PROGRAM-ID.    DRAWANAL.                                                 
000380 AUTHOR.         R. MCCLUSKEY.                                            
000390 INSTALLATION.   MORONS LOSERS AND BIMBOS LP.                             
000400 DATE-WRITTEN.   07/02/87.                                                
000410 DATE-COMPILED.                                                           
000420 SECURITY.       NON-CONFIDENTIAL.                                        
000430*****************************************************************         
000440*    DESCRIPTION                                                          
000450*                                                                         
000460*    AnalysisService - DRIVES THE WHOLE DRAWDOWN/RECOVERY RUN.            
000470*    FOR EACH TICKER IN THE DEFAULT 3-ENTRY TABLE (QQQ/VOO/SOXX)          
000480*    THIS PROGRAM CALLS DRAWREAD TO LOAD THE FULL DAILY HISTORY,          
000490*    THEN                                                                 
000500*        - MEASURES THE CURRENT DRAWDOWN OFF THE ALL-TIME PEAK,           
000510*        - SCANS HISTORY FOR PAST DRAWDOWN EPISODES WITHIN 2.00           
000520*          POINTS OF THE CURRENT ONE,                                     
000530*        - SCANS AGAIN FOR EACH OF 7 FIXED DRAWDOWN LEVELS (-10           
000540*          THRU -40) WITHIN 1.00 POINT, KEEPING TOTALS/AVERAGES           
000550*          OVER EVERY CASE BUT DISPLAYING ONLY THE FIRST 10,              
000560*        - BUILDS A TRAILING ONE-YEAR CLOSE-PRICE CHART,                  
000570*    AND PRINTS THE COLUMNAR REPORT.  IF DRAWREAD CANNOT LOAD A           
000580*    TICKER THE RUN PRINTS ONE ERROR LINE FOR IT AND MOVES ON.            
000590*****************************************************************         
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SOURCE-COMPUTER.   IBM-3081.                                             
000630 OBJECT-COMPUTER.   IBM-3081.                                             
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660*---------------------------------------------------------------*         
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT PRINT-FILE ASSIGN TO DRAWRPT                                  
000700         ORGANIZATION IS LINE SEQUENTIAL                                  
000710         FILE STATUS  IS WS-PRINT-STATUS.                                 
000720*****************************************************************         
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750*---------------------------------------------------------------*         
000760 FD  PRINT-FILE                                                           
000770         RECORDING MODE IS F.                                             
000780 01  PRINT-RECORD                        PIC X(132).                      
000790 01  ERROR-PRINT-RECORD REDEFINES PRINT-RECORD.                           
000800     05  ERL-TICKER                      PIC X(10).                       
000810     05  FILLER                          PIC X(02).                       
000820     05  ERL-TEXT                        PIC X(100).                      
000830     05  FILLER                          PIC X(20).                       
000840*---------------------------------------------------------------*         
000850 WORKING-STORAGE SECTION.                                                 
000860*---------------------------------------------------------------*         
000870*    DEFAULT TICKER TABLE - REQ 2207 ADDED SOXX.  LOADED BY               
000880*    EXPLICIT MOVE IN 1050-, NOT BY VALUE, SINCE VALUE CANNOT BE          
000890*    ASSIGNED PER-OCCURRENCE ON AN OCCURS CLAUSE.                         
000900*---------------------------------------------------------------*         
000910 01  WS-TICKER-TABLE.                                                     
000920     05  WS-TICKER-ENTRY OCCURS 3 TIMES INDEXED BY TKR-INDEX.             
000930         10  WS-TICKER-CODE-D            PIC X(10).                       
000940         10  FILLER                      PIC X(05).                       
000950*---------------------------------------------------------------*         
000960*    LINKAGE TO DRAWREAD - SAME COPYBOOK, WORKING-STORAGE HERE,           
000970*    LINKAGE SECTION THERE.                                               
000980*---------------------------------------------------------------*         
000990     COPY DRAWT.                                                          
001000*---------------------------------------------------------------*         
001010     COPY PRINTCTL.                                                       
001020*---------------------------------------------------------------*         
001030*    RECORD LAYOUT - DRAWDOWN-ANALYSIS-RECORD (CURRENT DRAWDOWN).         
001040*---------------------------------------------------------------*         
001050 01  WS-CURRENT-DRAWDOWN.                                                 
001060     05  CDR-CURRENT-PRICE               PIC S9(07)V9(02).                
001070     05  CDR-PEAK-PRICE                  PIC S9(07)V9(02).                
001080     05  CDR-PEAK-DATE                   PIC 9(08).                       
001090     05  CDR-PEAK-INDEX                  PIC S9(05) USAGE COMP.           
001100     05  CDR-LATEST-DATE                 PIC 9(08).                       
001110     05  CDR-LATEST-INDEX                PIC S9(05) USAGE COMP.           
001120     05  CDR-DRAWDOWN-PERCENT            PIC S9(03)V9(02).                
001130     05  CDR-DAYS-SINCE-PEAK             PIC S9(05).                      
001140     05  FILLER                          PIC X(05).                       
001150*---------------------------------------------------------------*         
001160*    RECORD LAYOUTS - HISTORICAL-DRAWDOWN-RECORD, WITH ITS                
001170*    NESTED RECOVERY-PERIOD-ENTRY AND CHART-DATA-RECORD TABLES.           
001180*    COPY'D THREE PLACES - A SCRATCH WORKING EPISODE, THE                 
001190*    SIMILAR-TO-CURRENT TABLE, AND EACH LEVEL'S DISPLAY TABLE -           
001200*    QUALIFIED BY "OF" LIKE THE OLD UNEMPLOYMENT-CLAIM COPYBOOK.          
001210*---------------------------------------------------------------*         
001220 01  WS-TEMP-EPISODE.                                                     
001230     COPY DRAWH.                                                          
001240*---------------------------------------------------------------*         
001250 01  WS-SIMILAR-TABLE.                                                    
001260     05  FILLER                          PIC X(02).                       
001270     05  WS-SIMILAR-COUNT                PIC 9(03) USAGE COMP.            
001280     05  WS-SIMILAR-EPISODE OCCURS 1 TO 60 TIMES                          
001290             DEPENDING ON WS-SIMILAR-COUNT.                               
001300         COPY DRAWH.                                                      
001310*---------------------------------------------------------------*         
001320*    RECORD LAYOUT - DRAWDOWN-LEVEL-ANALYSIS-RECORD, 7 FIXED              
001330*    LEVELS -10 THRU -40, WITH ITS OWN 10-CASE DISPLAY TABLE.             
001340*---------------------------------------------------------------*         
001350 01  WS-LEVEL-TABLE.                                                      
001360     05  WS-LEVEL-ENTRY OCCURS 7 TIMES INDEXED BY LVL-INDEX.              
001370         10  LVL-TARGET-PERCENT          PIC S9(03).                      
001380         10  LVL-TOTAL-CASES             PIC S9(05) USAGE COMP.           
001390         10  LVL-MONTH1-AVG              PIC S9(03)V9(02).                
001400         10  LVL-MONTH1-LOSS             PIC S9(05) USAGE COMP.           
001410         10  LVL-MONTH3-AVG              PIC S9(03)V9(02).                
001420         10  LVL-MONTH3-LOSS             PIC S9(05) USAGE COMP.           
001430         10  LVL-MONTH6-AVG              PIC S9(03)V9(02).                
001440         10  LVL-MONTH6-LOSS             PIC S9(05) USAGE COMP.           
001450         10  LVL-MONTH12-AVG             PIC S9(03)V9(02).                
001460         10  LVL-MONTH12-LOSS            PIC S9(05) USAGE COMP.           
001470         10  LVL-MONTH24-AVG             PIC S9(03)V9(02).                
001480         10  LVL-MONTH24-LOSS            PIC S9(05) USAGE COMP.           
001490         10  LVL-DISPLAY-COUNT           PIC 9(02) USAGE COMP.            
001500         10  LVL-HISTORICAL-CASE OCCURS 10 TIMES.                         
001510             COPY DRAWH.                                                  
001520         10  FILLER                      PIC X(03).                       
001530*---------------------------------------------------------------*         
001540*    RECORD LAYOUT - CHART-DATA-RECORD, TRAILING ONE-YEAR SET.            
001550*---------------------------------------------------------------*         
001560 01  WS-ONE-YEAR-CHART.                                                   
001570     05  OYC-COUNT                       PIC 9(03) USAGE COMP.            
001580     05  OYC-PEAK-PRICE                  PIC S9(07)V9(02).                
001590     05  OYC-PEAK-DATE                   PIC 9(08).                       
001600     05  FILLER                          PIC X(03).                       
001610     05  OYC-POINT OCCURS 1 TO 500 TIMES                                  
001620             DEPENDING ON OYC-COUNT.                                      
001630         10  OYC-DATE                    PIC 9(08).                       
001640         10  OYC-PRICE                   PIC S9(07)V9(02).                
001650*---------------------------------------------------------------*         
001660*    SCAN PARAMETERS SHARED BY 3000- WHETHER CALLED FOR THE               
001670*    SIMILAR-TO-CURRENT PASS OR FOR ONE OF THE 7 FIXED LEVELS.            
001680*---------------------------------------------------------------*         
001690 77  WS-SCAN-TARGET                      PIC S9(03)V9(02).                
001700 77  WS-SCAN-TOLERANCE                   PIC S9(03)V9(02).                
001710 77  WS-SCAN-MODE-SW                     PIC X(01).                       
001720     88  SCAN-MODE-SIMILAR                        VALUE 'S'.              
001730     88  SCAN-MODE-LEVEL                          VALUE 'L'.              
001740*---------------------------------------------------------------*         
001750 77  WS-PEAK-CANDIDATE                   PIC S9(05) USAGE COMP.           
001760 77  WS-BOTTOM-INDEX                     PIC S9(05) USAGE COMP.           
001770 77  WS-WIN-LO                           PIC S9(05) USAGE COMP.           
001780 77  WS-WIN-HI                           PIC S9(05) USAGE COMP.           
001790 77  WS-WIN-IDX                          PIC S9(05) USAGE COMP.           
001800 77  WS-BOT-LO                           PIC S9(05) USAGE COMP.           
001810 77  WS-BOT-HI                           PIC S9(05) USAGE COMP.           
001820 77  WS-EPISODE-DRAWDOWN-PCT             PIC S9(03)V9(02).                
001830 77  WS-TOLERANCE-DIFF                   PIC S9(03)V9(02).                
001840*---------------------------------------------------------------*         
001850 77  WS-LOCAL-PEAK-SW                    PIC X(01).                       
001860     88  WS-IS-LOCAL-PEAK                          VALUE 'Y'.             
001870     88  WS-NOT-LOCAL-PEAK                         VALUE 'N'.             
001880 77  WS-HIGHER-HIGH-SW                   PIC X(01).                       
001890     88  WS-HIGHER-HIGH-FOUND                      VALUE 'Y'.             
001900     88  WS-NO-HIGHER-HIGH                         VALUE 'N'.             
001910 77  WS-TOLERANCE-SW                     PIC X(01).                       
001920     88  WS-WITHIN-TOLERANCE                       VALUE 'Y'.             
001930     88  WS-NOT-WITHIN-TOLERANCE                   VALUE 'N'.             
001940*---------------------------------------------------------------*         
001950*    RECOVERY-PERIOD WORK AREAS - RULE 7.                                 
001960*---------------------------------------------------------------*         
001970 01  WS-HORIZON-TABLE.                                                    
001980     05  WS-HORIZON-VALUE PIC 9(02) OCCURS 5 TIMES.                       
001990     05  FILLER                          PIC X(02).                       
002000 77  WS-HORIZON-INDEX                    PIC S9(02) USAGE COMP.           
002010 77  WS-HORIZON-MONTHS                   PIC 9(02) USAGE COMP.            
002020 77  WS-TARGET-DAYNO                     PIC S9(09) USAGE COMP.           
002030 77  WS-BEST-ABS-DIFF                    PIC S9(09) USAGE COMP.           
002040 77  WS-BEST-RECOVERY-INDEX              PIC S9(05) USAGE COMP.           
002050 77  WS-ABS-DIFF                         PIC S9(09) USAGE COMP.           
002060 77  WS-RECOVERY-SW                      PIC X(01).                       
002070     88  WS-RECOVERY-FOUND                         VALUE 'Y'.             
002080     88  WS-RECOVERY-NOT-FOUND                     VALUE 'N'.             
002090 77  WS-RECOVERY-STOP-SW                 PIC X(01).                       
002100     88  WS-RECOVERY-STOP                          VALUE 'Y'.             
002110     88  WS-RECOVERY-CONTINUE                      VALUE 'N'.             
002120 77  WS-REC-SUB                          PIC S9(02) USAGE COMP.           
002130 77  WS-MATCHED-RETURN                   PIC S9(03)V9(02).                
002140 77  WS-HORIZON-SW                       PIC X(01).                       
002150     88  WS-HORIZON-FOUND                          VALUE 'Y'.             
002160     88  WS-HORIZON-NOT-FOUND                      VALUE 'N'.             
002170*---------------------------------------------------------------*         
002180*    CHART WINDOW WORK AREAS - RULES 10 AND 11.                           
002190*---------------------------------------------------------------*         
002200 77  WS-CHART-WINDOW-START               PIC 9(08).                       
002210 77  WS-CHART-WINDOW-END                 PIC 9(08).                       
002220*---------------------------------------------------------------*         
002230*    PERCENT-WITH-ROUNDING WORK AREA - RULES 1, 12, 13.                   
002240*---------------------------------------------------------------*         
002250 01  WS-PERCENT-WORK.                                                     
002260     05  WS-PCT-START-PRICE              PIC S9(07)V9(02).                
002270     05  WS-PCT-END-PRICE                PIC S9(07)V9(02).                
002280     05  WS-PCT-RATIO                     PIC S9(03)V9(04)                
002290                                           USAGE COMP.                    
002300     05  WS-PCT-RESULT                   PIC S9(03)V9(02).                
002310     05  FILLER                          PIC X(04).                       
002320*---------------------------------------------------------------*         
002330*    DATE ARITHMETIC WORK AREA.  WS-DATE-WORK/WS-DATE-RESULT              
002340*    ARE REDEFINED INTO YEAR/MONTH/DAY SO THE JULIAN DAY-NUMBER           
002350*    ROUTINE CAN GET AT THE PIECES.  T1-T4 ARE SCRATCH FOR THE            
002360*    DIVISIONS IN THAT ROUTINE - EACH DIVISION GETS ITS OWN               
002370*    COMPUTE SO THE TRUNCATION HAPPENS WHERE THE FORMULA NEEDS            
002380*    IT, NOT AT THE END OF A BIGGER EXPRESSION.                           
002390*---------------------------------------------------------------*         
002400 01  WS-DATE-WORK                        PIC 9(08).                       
002410 01  WS-DATE-WORK-X REDEFINES WS-DATE-WORK.                               
002420     05  WS-DW-YEAR                      PIC 9(04).                       
002430     05  WS-DW-MONTH                     PIC 9(02).                       
002440     05  WS-DW-DAY                       PIC 9(02).                       
002450*---------------------------------------------------------------*         
002460 01  WS-DATE-RESULT                      PIC 9(08).                       
002470 01  WS-DATE-RESULT-X REDEFINES WS-DATE-RESULT.                           
002480     05  WS-DR-YEAR                      PIC 9(04).                       
002490     05  WS-DR-MONTH                      PIC 9(02).                      
002500     05  WS-DR-DAY                       PIC 9(02).                       
002510*---------------------------------------------------------------*         
002520 77  WS-MONTH-DELTA                      PIC S9(03) USAGE COMP.           
002530 77  WS-DAYNO-RESULT                     PIC S9(09) USAGE COMP.           
002540 77  WS-DAYNO-1                          PIC S9(09) USAGE COMP.           
002550 77  WS-DAYNO-2                          PIC S9(09) USAGE COMP.           
002560 77  WS-DAYS-DELTA                       PIC S9(09) USAGE COMP.           
002570 77  WS-JDN-A                            PIC S9(09) USAGE COMP.           
002580 77  WS-JDN-B                            PIC S9(09) USAGE COMP.           
002590 77  WS-JDN-C                            PIC S9(09) USAGE COMP.           
002600 77  WS-JDN-D                            PIC S9(09) USAGE COMP.           
002610 77  WS-JDN-E                            PIC S9(09) USAGE COMP.           
002620 77  WS-JDN-M                            PIC S9(09) USAGE COMP.           
002630 77  WS-JDN-Y                            PIC S9(09) USAGE COMP.           
002640 77  WS-JDN-T1                           PIC S9(09) USAGE COMP.           
002650 77  WS-JDN-T2                           PIC S9(09) USAGE COMP.           
002660 77  WS-JDN-T3                           PIC S9(09) USAGE COMP.           
002670 77  WS-JDN-T4                           PIC S9(09) USAGE COMP.           
002680 77  WS-LEAP-YEAR-SW                     PIC X(01).                       
002690     88  WS-IS-LEAP-YEAR                           VALUE 'Y'.             
002700     88  WS-NOT-LEAP-YEAR                          VALUE 'N'.             
002710*---------------------------------------------------------------*         
002720 01  WS-DAYS-IN-MONTH-TABLE.                                              
002730     05  WS-DIM-ENTRY PIC 9(02) OCCURS 12 TIMES.                          
002740     05  FILLER                          PIC X(04).                       
002750*---------------------------------------------------------------*         
002760*    EDITED-DATE WORK AREA FOR REPORT COLUMNS - CCYY/MM/DD.               
002770*---------------------------------------------------------------*         
002780 01  WS-EDITED-DATE.                                                      
002790     05  WS-ED-YEAR                       PIC 9(04).                      
002800     05  FILLER                           PIC X VALUE '/'.                
002810     05  WS-ED-MONTH                      PIC 9(02).                      
002820     05  FILLER                           PIC X VALUE '/'.                
002830     05  WS-ED-DAY                        PIC 9(02).                      
002840*---------------------------------------------------------------*         
002850 77  WS-EP-SUB                            PIC S9(05) USAGE COMP.          
002860*---------------------------------------------------------------*         
002870*    REPORT LINE LAYOUTS.  EVERY GROUP IS PADDED WITH A TRAILING          
002880*    FILLER OUT TO 132 BYTES, THE SAME HABIT COV19USA USED FOR            
002890*    ITS HEADING AND DETAIL LINES.                                        
002900*---------------------------------------------------------------*         
002910 01  REPORT-LINES.                                                        
002920     05  NEXT-REPORT-LINE                PIC X(132) VALUE SPACE.          
002930*---------------------------------------------------------------*         
002940     05  HEADING-LINE-1.                                                  
002950         10  HL1-DATE.                                                    
002960             15  FILLER                  PIC X(12)                        
002970                                          VALUE 'TODAYS DATE:'.           
002980             15  HL1-MONTH-OUT            PIC 99.                         
002990             15  FILLER                  PIC X VALUE '/'.                 
003000             15  HL1-DAY-OUT             PIC 99.                          
003010             15  FILLER                  PIC X VALUE '/'.                 
003020             15  HL1-YEAR-OUT            PIC 9999.                        
003030         10  FILLER                      PIC X(05) VALUE SPACE.           
003040         10  FILLER                      PIC X(08) VALUE 'TICKER: '.      
003050         10  HL1-TICKER                  PIC X(10).                       
003060         10  FILLER                      PIC X(10) VALUE SPACE.           
003070         10  HL1-PAGE-AREA.                                               
003080             15  FILLER                  PIC X(05) VALUE 'PAGE:'.         
003090             15  HL1-PAGE-NUM            PIC ZZZZ9.                       
003100         10  FILLER                      PIC X(67) VALUE SPACE.           
003110*---------------------------------------------------------------*         
003120     05  HEADING-LINE-2.                                                  
003130         10  FILLER                      PIC X(11)                        
003140                                          VALUE 'DATA FROM: '.            
003150         10  HL2-FROM-DATE               PIC X(10).                       
003160         10  FILLER                      PIC X(05) VALUE ' TO: '.         
003170         10  HL2-TO-DATE                 PIC X(10).                       
003180         10  FILLER                      PIC X(96) VALUE SPACE.           
003190*---------------------------------------------------------------*         
003200     05  DL-CURRENT-DRAWDOWN.                                             
003210         10  FILLER                      PIC X(20)                        
003220                                      VALUE 'CURRENT DRAWDOWN -- '.       
003230         10  DLC-PRICE                   PIC Z(6)9.99.                    
003240         10  FILLER                      PIC X(07) VALUE ' PEAK: '.       
003250         10  DLC-PEAK-PRICE               PIC Z(6)9.99.                   
003260         10  FILLER                      PIC X(03) VALUE ' ON'.           
003270         10  DLC-PEAK-DATE               PIC X(10).                       
003280         10  FILLER                      PIC X(03) VALUE ' % '.           
003290         10  DLC-PERCENT                 PIC -(3)9.99.                    
003300         10  FILLER                      PIC X(06) VALUE ' DAYS:'.        
003310         10  DLC-DAYS                    PIC Z(4)9.                       
003320         10  FILLER                      PIC X(51) VALUE SPACE.           
003330*---------------------------------------------------------------*         
003340     05  DL-EPISODE-HDR.                                                  
003350         10  FILLER                      PIC X(132) VALUE                 
003360   'START DATE BOTTOM DATE  DRAWDOWN%   M1%    M3%    M6%   M12%   M24%'. 
003370*---------------------------------------------------------------*         
003380     05  DL-EPISODE.                                                      
003390         10  DLE-START-DATE              PIC X(10).                       
003400         10  FILLER                      PIC X(02).                       
003410         10  DLE-BOTTOM-DATE             PIC X(10).                       
003420         10  FILLER                      PIC X(02).                       
003430         10  DLE-DRAWDOWN-PCT            PIC -(3)9.99.                    
003440         10  FILLER                      PIC X(02).                       
003450         10  DLE-MONTH1                  PIC -(3)9.99.                    
003460         10  FILLER                      PIC X(01).                       
003470         10  DLE-MONTH3                  PIC -(3)9.99.                    
003480         10  FILLER                      PIC X(01).                       
003490         10  DLE-MONTH6                  PIC -(3)9.99.                    
003500         10  FILLER                      PIC X(01).                       
003510         10  DLE-MONTH12                 PIC -(3)9.99.                    
003520         10  FILLER                      PIC X(01).                       
003530         10  DLE-MONTH24                 PIC -(3)9.99.                    
003540         10  FILLER                      PIC X(60) VALUE SPACE.           
003550*---------------------------------------------------------------*         
003560     05  DL-LEVEL-HDR.                                                    
003570         10  FILLER                      PIC X(07) VALUE 'LEVEL: '.       
003580         10  DLH-LEVEL                   PIC -(3)9.                       
003590         10  FILLER                      PIC X(02) VALUE '% '.            
003600         10  FILLER                      PIC X(07) VALUE 'CASES: '.       
003610         10  DLH-CASES                   PIC Z(4)9.                       
003620         10  FILLER                      PIC X(04) VALUE ' M1:'.          
003630         10  DLH-M1-AVG                  PIC -(3)9.99.                    
003640         10  FILLER                      PIC X(01) VALUE '/'.             
003650         10  DLH-M1-LOSS                 PIC Z(4)9.                       
003660         10  FILLER                      PIC X(04) VALUE ' M3:'.          
003670         10  DLH-M3-AVG                  PIC -(3)9.99.                    
003680         10  FILLER                      PIC X(01) VALUE '/'.             
003690         10  DLH-M3-LOSS                 PIC Z(4)9.                       
003700         10  FILLER                      PIC X(04) VALUE ' M6:'.          
003710         10  DLH-M6-AVG                  PIC -(3)9.99.                    
003720         10  FILLER                      PIC X(01) VALUE '/'.             
003730         10  DLH-M6-LOSS                 PIC Z(4)9.                       
003740         10  FILLER                      PIC X(05) VALUE ' M12:'.         
003750         10  DLH-M12-AVG                 PIC -(3)9.99.                    
003760         10  FILLER                      PIC X(01) VALUE '/'.             
003770         10  DLH-M12-LOSS                PIC Z(4)9.                       
003780         10  FILLER                      PIC X(05) VALUE ' M24:'.         
003790         10  DLH-M24-AVG                 PIC -(3)9.99.                    
003800         10  FILLER                      PIC X(01) VALUE '/'.             
003810         10  DLH-M24-LOSS                PIC Z(4)9.                       
003820         10  FILLER                      PIC X(20) VALUE SPACE.           
003830*---------------------------------------------------------------*         
003840     05  DL-CHART-HDR.                                                    
003850         10  FILLER                      PIC X(24)                        
003860                                 VALUE 'ONE-YEAR CHART -- PEAK: '.        
003870         10  DLCH-PEAK-PRICE             PIC Z(6)9.99.                    
003880         10  FILLER                      PIC X(04) VALUE ' ON '.          
003890         10  DLCH-PEAK-DATE              PIC X(10).                       
003900         10  FILLER                      PIC X(84) VALUE SPACE.           
003910*---------------------------------------------------------------*         
003920     05  DL-CHART.                                                        
003930         10  DLT-DATE                    PIC X(10).                       
003940         10  FILLER                      PIC X(04).                       
003950         10  DLT-PRICE                   PIC Z(6)9.99.                    
003960         10  FILLER                      PIC X(108) VALUE SPACE.          
003970*---------------------------------------------------------------*         
003980     05  DL-ERROR.                                                        
003990         10  FILLER                      PIC X(07) VALUE 'ERROR: '.       
004000         10  DLR-TICKER                  PIC X(10).                       
004010         10  FILLER                      PIC X(02) VALUE ' -'.            
004020         10  DLR-TEXT                    PIC X(100).                      
004030         10  FILLER                      PIC X(13) VALUE SPACE.           
004040*---------------------------------------------------------------*         
004050 77  WS-PRINT-STATUS                     PIC X(02) VALUE SPACE.           
004060*---------------------------------------------------------------*         
004070*****************************************************************         
004080 PROCEDURE DIVISION.                                                      
004090*---------------------------------------------------------------*         
004100 0000-MAIN-PROCESSING.                                                    
004110*---------------------------------------------------------------*         
004120     PERFORM 1050-INITIALIZE-RUN THRU 1050-EXIT.                          
004130     OPEN OUTPUT PRINT-FILE.                                              
004140     PERFORM 1000-ANALYZE-ONE-TICKER THRU 1000-EXIT                       
004150         VARYING TKR-INDEX FROM 1 BY 1 UNTIL TKR-INDEX > 3.               
004160     CLOSE PRINT-FILE.                                                    
004170     GOBACK.                                                              
004180*---------------------------------------------------------------*         
004190 1050-INITIALIZE-RUN.                                                     
004200*---------------------------------------------------------------*         
004210     MOVE 'QQQ'                          TO WS-TICKER-CODE-D (1).         
004220     MOVE 'VOO'                          TO WS-TICKER-CODE-D (2).         
004230     MOVE 'SOXX'                         TO WS-TICKER-CODE-D (3).         
004240     MOVE 1                              TO WS-HORIZON-VALUE (1).         
004250     MOVE 3                              TO WS-HORIZON-VALUE (2).         
004260     MOVE 6                              TO WS-HORIZON-VALUE (3).         
004270     MOVE 12                             TO WS-HORIZON-VALUE (4).         
004280     MOVE 24                             TO WS-HORIZON-VALUE (5).         
004290     MOVE 31                             TO WS-DIM-ENTRY (1).             
004300     MOVE 28                             TO WS-DIM-ENTRY (2).             
004310     MOVE 31                             TO WS-DIM-ENTRY (3).             
004320     MOVE 30                             TO WS-DIM-ENTRY (4).             
004330     MOVE 31                             TO WS-DIM-ENTRY (5).             
004340     MOVE 30                             TO WS-DIM-ENTRY (6).             
004350     MOVE 31                             TO WS-DIM-ENTRY (7).             
004360     MOVE 31                             TO WS-DIM-ENTRY (8).             
004370     MOVE 30                             TO WS-DIM-ENTRY (9).             
004380     MOVE 31                             TO WS-DIM-ENTRY (10).            
004390     MOVE 30                             TO WS-DIM-ENTRY (11).            
004400     MOVE 31                             TO WS-DIM-ENTRY (12).            
004410     ACCEPT WS-CURRENT-DATE-RAW          FROM DATE.                       
004420     IF WS-CURRENT-YY < 50                                                
004430         COMPUTE WS-CURRENT-YEAR = 2000 + WS-CURRENT-YY                   
004440     ELSE                                                                 
004450         COMPUTE WS-CURRENT-YEAR = 1900 + WS-CURRENT-YY                   
004460     END-IF.                                                              
004470     MOVE 1                              TO PAGE-COUNT.                   
004480 1050-EXIT.                                                               
004490     EXIT.                                                                
004500*---------------------------------------------------------------*         
004510 1000-ANALYZE-ONE-TICKER.                                                 
004520*---------------------------------------------------------------*         
004530*    AnalysisService STEP 1 - LOAD AND CATCH LOAD FAILURE.  ON            
004540*    FAILURE THE TICKER GETS ONE ERROR LINE AND NOTHING ELSE.             
004550*---------------------------------------------------------------*         
004560     MOVE WS-TICKER-CODE-D (TKR-INDEX)   TO TICKER-CODE.                  
004570     MOVE 0                              TO RECORD-TABLE-SIZE.            
004580     MOVE 'Y'                            TO PROGRAM-STATUS-SW.            
004590     CALL 'DRAWREAD' USING RECORD-TABLE-SIZE, RECORD-TABLE-INDEX,         
004600         TICKER-CODE, PROGRAM-STATUS-SW, RECORD-TABLE.                    
004610     IF HISTORY-LOAD-FAILED                                               
004620         PERFORM 6600-PRINT-ERROR-MESSAGE THRU 6600-EXIT                  
004630         GO TO 1000-EXIT                                                  
004640     END-IF.                                                              
004650     PERFORM 1100-INIT-LEVEL-TABLE THRU 1100-EXIT.                        
004660     PERFORM 2000-CALCULATE-CURRENT-DRAWDOWN THRU 2000-EXIT.              
004670     MOVE CDR-DRAWDOWN-PERCENT           TO WS-SCAN-TARGET.               
004680     MOVE 2.00                           TO WS-SCAN-TOLERANCE.            
004690     SET SCAN-MODE-SIMILAR               TO TRUE.                         
004700     MOVE 0                              TO WS-SIMILAR-COUNT.             
004710     PERFORM 3000-FIND-HISTORICAL-DRAWDOWNS THRU 3000-EXIT.               
004720     PERFORM 4000-ANALYZE-DRAWDOWN-LEVELS THRU 4000-EXIT.                 
004730     PERFORM 5000-BUILD-ONE-YEAR-CHART THRU 5000-EXIT.                    
004740     PERFORM 6000-WRITE-REPORT THRU 6000-EXIT.                            
004750 1000-EXIT.                                                               
004760     EXIT.                                                                
004770*---------------------------------------------------------------*         
004780 1100-INIT-LEVEL-TABLE.                                                   
004790*---------------------------------------------------------------*         
004800     MOVE -10                            TO LVL-TARGET-PERCENT (1).       
004810     MOVE -15                            TO LVL-TARGET-PERCENT (2).       
004820     MOVE -20                            TO LVL-TARGET-PERCENT (3).       
004830     MOVE -25                            TO LVL-TARGET-PERCENT (4).       
004840     MOVE -30                            TO LVL-TARGET-PERCENT (5).       
004850     MOVE -35                            TO LVL-TARGET-PERCENT (6).       
004860     MOVE -40                            TO LVL-TARGET-PERCENT (7).       
004870     PERFORM 1110-CLEAR-ONE-LEVEL THRU 1110-EXIT                          
004880         VARYING LVL-INDEX FROM 1 BY 1 UNTIL LVL-INDEX > 7.               
004890 1100-EXIT.                                                               
004900     EXIT.                                                                
004910*---------------------------------------------------------------*         
004920 1110-CLEAR-ONE-LEVEL.                                                    
004930*---------------------------------------------------------------*         
004940     MOVE 0 TO LVL-TOTAL-CASES (LVL-INDEX)                                
004950               LVL-MONTH1-AVG  (LVL-INDEX)                                
004960               LVL-MONTH1-LOSS (LVL-INDEX)                                
004970               LVL-MONTH3-AVG  (LVL-INDEX)                                
004980               LVL-MONTH3-LOSS (LVL-INDEX)                                
004990               LVL-MONTH6-AVG  (LVL-INDEX)                                
005000               LVL-MONTH6-LOSS (LVL-INDEX)                                
005010               LVL-MONTH12-AVG (LVL-INDEX)                                
005020               LVL-MONTH12-LOSS (LVL-INDEX)                               
005030               LVL-MONTH24-AVG (LVL-INDEX)                                
005040               LVL-MONTH24-LOSS (LVL-INDEX)                               
005050               LVL-DISPLAY-COUNT (LVL-INDEX).                             
005060 1110-EXIT.                                                               
005070     EXIT.                                                                
005080*---------------------------------------------------------------*         
005090 2000-CALCULATE-CURRENT-DRAWDOWN.                                         
005100*---------------------------------------------------------------*         
005110*    BUSINESS RULES 1 AND 2 - ALL-TIME PEAK CLOSE (FIRST ROW ON           
005120*    A TIE), LATEST ROW, DRAWDOWN PERCENT, DAYS SINCE PEAK.               
005130*---------------------------------------------------------------*         
005140     MOVE 1                              TO CDR-PEAK-INDEX.               
005150     MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (1)                            
005160                                          TO CDR-PEAK-PRICE.              
005170     PERFORM 2100-FIND-PEAK-ROW THRU 2100-EXIT                            
005180         VARYING WS-WIN-IDX FROM 2 BY 1                                   
005190         UNTIL WS-WIN-IDX > RECORD-TABLE-SIZE.                            
005200     MOVE RECORD-TABLE-SIZE              TO CDR-LATEST-INDEX.             
005210     MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (CDR-LATEST-INDEX)              
005220                                          TO CDR-LATEST-DATE.             
005230     MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (CDR-LATEST-INDEX)             
005240                                          TO CDR-CURRENT-PRICE.           
005250     MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (CDR-PEAK-INDEX)                
005260                                          TO CDR-PEAK-DATE.               
005270     MOVE CDR-PEAK-PRICE                 TO WS-PCT-START-PRICE.           
005280     MOVE CDR-CURRENT-PRICE              TO WS-PCT-END-PRICE.             
005290     PERFORM 7000-COMPUTE-PERCENT THRU 7000-EXIT.                         
005300     MOVE WS-PCT-RESULT                  TO CDR-DRAWDOWN-PERCENT.         
005310     MOVE CDR-PEAK-DATE                  TO WS-DATE-WORK.                 
005320     PERFORM 7100-DATE-TO-DAYNO THRU 7100-EXIT.                           
005330     MOVE WS-DAYNO-RESULT                TO WS-DAYNO-1.                   
005340     MOVE CDR-LATEST-DATE                TO WS-DATE-WORK.                 
005350     PERFORM 7100-DATE-TO-DAYNO THRU 7100-EXIT.                           
005360     MOVE WS-DAYNO-RESULT                TO WS-DAYNO-2.                   
005370     COMPUTE CDR-DAYS-SINCE-PEAK = WS-DAYNO-2 - WS-DAYNO-1.               
005380 2000-EXIT.                                                               
005390     EXIT.                                                                
005400*---------------------------------------------------------------*         
005410 2100-FIND-PEAK-ROW.                                                      
005420*---------------------------------------------------------------*         
005430     IF SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX) >                   
005440             CDR-PEAK-PRICE                                               
005450         MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX)               
005460                                          TO CDR-PEAK-PRICE               
005470         MOVE WS-WIN-IDX                 TO CDR-PEAK-INDEX                
005480     END-IF.                                                              
005490 2100-EXIT.                                                               
005500     EXIT.                                                                
005510*---------------------------------------------------------------*         
005520 3000-FIND-HISTORICAL-DRAWDOWNS.                                          
005530*---------------------------------------------------------------*         
005540*    SHARED SCAN, CALLED WITH WS-SCAN-TARGET/WS-SCAN-TOLERANCE/           
005550*    WS-SCAN-MODE-SW ALREADY SET BY THE CALLER - ONCE FOR THE             
005560*    SIMILAR-TO-CURRENT PASS, ONCE PER FIXED LEVEL.  BUSINESS             
005570*    RULES 3, 4, 5 AND 6.                                                 
005580*---------------------------------------------------------------*         
005590     IF RECORD-TABLE-SIZE < 61                                            
005600         GO TO 3000-EXIT                                                  
005610     END-IF.                                                              
005620     PERFORM 3100-TEST-ONE-PEAK THRU 3100-EXIT                            
005630         VARYING WS-PEAK-CANDIDATE FROM 31 BY 1                           
005640         UNTIL WS-PEAK-CANDIDATE > RECORD-TABLE-SIZE - 30.                
005650 3000-EXIT.                                                               
005660     EXIT.                                                                
005670*---------------------------------------------------------------*         
005680 3100-TEST-ONE-PEAK.                                                      
005690*---------------------------------------------------------------*         
005700     PERFORM 3110-CHECK-LOCAL-PEAK THRU 3110-EXIT.                        
005710     IF WS-NOT-LOCAL-PEAK                                                 
005720         GO TO 3100-EXIT                                                  
005730     END-IF.                                                              
005740     PERFORM 3120-FIND-BOTTOM THRU 3120-EXIT.                             
005750     IF WS-BOTTOM-INDEX = 0                                               
005760         GO TO 3100-EXIT                                                  
005770     END-IF.                                                              
005780     PERFORM 3130-CHECK-NO-HIGHER-HIGH THRU 3130-EXIT.                    
005790     IF WS-HIGHER-HIGH-FOUND                                              
005800         GO TO 3100-EXIT                                                  
005810     END-IF.                                                              
005820     PERFORM 3140-COMPUTE-EPISODE-DRAWDOWN THRU 3140-EXIT.                
005830     IF WS-NOT-WITHIN-TOLERANCE                                           
005840         GO TO 3100-EXIT                                                  
005850     END-IF.                                                              
005860     MOVE WS-PEAK-CANDIDATE TO EP-START-INDEX OF WS-TEMP-EPISODE.         
005870     MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-PEAK-CANDIDATE)             
005880                             TO EP-START-DATE OF WS-TEMP-EPISODE.         
005890     MOVE WS-BOTTOM-INDEX TO EP-BOTTOM-INDEX OF WS-TEMP-EPISODE.          
005900     MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-BOTTOM-INDEX)               
005910                            TO EP-BOTTOM-DATE OF WS-TEMP-EPISODE.         
005920     MOVE WS-EPISODE-DRAWDOWN-PCT                                         
005930                        TO EP-DRAWDOWN-PERCENT OF WS-TEMP-EPISODE.        
005940     PERFORM 3500-COMPUTE-RECOVERY-PERIODS THRU 3500-EXIT.                
005950     PERFORM 3600-BUILD-EPISODE-CHART THRU 3600-EXIT.                     
005960     PERFORM 3900-EMIT-EPISODE THRU 3900-EXIT.                            
005970 3100-EXIT.                                                               
005980     EXIT.                                                                
005990*---------------------------------------------------------------*         
006000 3110-CHECK-LOCAL-PEAK.                                                   
006010*---------------------------------------------------------------*         
006020*    BUSINESS RULE 3 - NO ROW IN A +/-30 ROW WINDOW, CLAMPED TO           
006030*    THE ENDS OF THE TABLE, MAY CLOSE HIGHER.                             
006040*---------------------------------------------------------------*         
006050     COMPUTE WS-WIN-LO = WS-PEAK-CANDIDATE - 30.                          
006060     IF WS-WIN-LO < 1                                                     
006070         MOVE 1                          TO WS-WIN-LO                     
006080     END-IF.                                                              
006090     COMPUTE WS-WIN-HI = WS-PEAK-CANDIDATE + 30.                          
006100     IF WS-WIN-HI > RECORD-TABLE-SIZE                                     
006110         MOVE RECORD-TABLE-SIZE          TO WS-WIN-HI                     
006120     END-IF.                                                              
006130     SET WS-IS-LOCAL-PEAK                TO TRUE.                         
006140     PERFORM 3115-CHECK-ONE-WINDOW-ROW THRU 3115-EXIT                     
006150         VARYING WS-WIN-IDX FROM WS-WIN-LO BY 1                           
006160         UNTIL WS-WIN-IDX > WS-WIN-HI.                                    
006170 3110-EXIT.                                                               
006180     EXIT.                                                                
006190*---------------------------------------------------------------*         
006200 3115-CHECK-ONE-WINDOW-ROW.                                               
006210*---------------------------------------------------------------*         
006220     IF SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX) >                   
006230             SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-PEAK-CANDIDATE)         
006240         SET WS-NOT-LOCAL-PEAK           TO TRUE                          
006250     END-IF.                                                              
006260 3115-EXIT.                                                               
006270     EXIT.                                                                
006280*---------------------------------------------------------------*         
006290 3120-FIND-BOTTOM.                                                        
006300*---------------------------------------------------------------*         
006310*    BUSINESS RULE 4 - LOWEST CLOSE IN THE NEXT 179 ROWS.                 
006320*---------------------------------------------------------------*         
006330     COMPUTE WS-BOT-LO = WS-PEAK-CANDIDATE + 1.                           
006340     COMPUTE WS-BOT-HI = WS-PEAK-CANDIDATE + 179.                         
006350     IF WS-BOT-HI > RECORD-TABLE-SIZE                                     
006360         MOVE RECORD-TABLE-SIZE          TO WS-BOT-HI                     
006370     END-IF.                                                              
006380     IF WS-BOT-LO > RECORD-TABLE-SIZE                                     
006390         MOVE 0                          TO WS-BOTTOM-INDEX               
006400         GO TO 3120-EXIT                                                  
006410     END-IF.                                                              
006420     MOVE WS-BOT-LO                      TO WS-BOTTOM-INDEX.              
006430     PERFORM 3125-CHECK-ONE-BOTTOM-ROW THRU 3125-EXIT                     
006440         VARYING WS-WIN-IDX FROM WS-BOT-LO BY 1                           
006450         UNTIL WS-WIN-IDX > WS-BOT-HI.                                    
006460 3120-EXIT.                                                               
006470     EXIT.                                                                
006480*---------------------------------------------------------------*         
006490 3125-CHECK-ONE-BOTTOM-ROW.                                               
006500*---------------------------------------------------------------*         
006510     IF SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX) <                   
006520             SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-BOTTOM-INDEX)           
006530         MOVE WS-WIN-IDX                 TO WS-BOTTOM-INDEX               
006540     END-IF.                                                              
006550 3125-EXIT.                                                               
006560     EXIT.                                                                
006570*---------------------------------------------------------------*         
006580 3130-CHECK-NO-HIGHER-HIGH.                                               
006590*---------------------------------------------------------------*         
006600*    BUSINESS RULE 5 - NOTHING BETWEEN THE PEAK AND THE BOTTOM            
006610*    MAY CLOSE ABOVE THE PEAK, OR THE "PEAK" WAS NOT THE REAL             
006620*    TOP OF THE MOVE.                                                     
006630*---------------------------------------------------------------*         
006640     SET WS-NO-HIGHER-HIGH               TO TRUE.                         
006650     IF WS-BOTTOM-INDEX > WS-PEAK-CANDIDATE + 1                           
006660         PERFORM 3135-CHECK-ONE-MID-ROW THRU 3135-EXIT                    
006670             VARYING WS-WIN-IDX FROM WS-PEAK-CANDIDATE + 1 BY 1           
006680             UNTIL WS-WIN-IDX >= WS-BOTTOM-INDEX                          
006690     END-IF.                                                              
006700 3130-EXIT.                                                               
006710     EXIT.                                                                
006720*---------------------------------------------------------------*         
006730 3135-CHECK-ONE-MID-ROW.                                                  
006740*---------------------------------------------------------------*         
006750     IF SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX) >                   
006760             SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-PEAK-CANDIDATE)         
006770         SET WS-HIGHER-HIGH-FOUND        TO TRUE                          
006780     END-IF.                                                              
006790 3135-EXIT.                                                               
006800     EXIT.                                                                
006810*---------------------------------------------------------------*         
006820 3140-COMPUTE-EPISODE-DRAWDOWN.                                           
006830*---------------------------------------------------------------*         
006840*    BUSINESS RULE 6 - ACCEPT THE CANDIDATE ONLY IF ITS OWN               
006850*    DRAWDOWN PERCENT IS WITHIN WS-SCAN-TOLERANCE OF THE TARGET.          
006860*---------------------------------------------------------------*         
006870     MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-PEAK-CANDIDATE)            
006880                                          TO WS-PCT-START-PRICE.          
006890     MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-BOTTOM-INDEX)              
006900                                          TO WS-PCT-END-PRICE.            
006910     PERFORM 7000-COMPUTE-PERCENT THRU 7000-EXIT.                         
006920     MOVE WS-PCT-RESULT                  TO WS-EPISODE-DRAWDOWN-PCT.      
006930     COMPUTE WS-TOLERANCE-DIFF = WS-EPISODE-DRAWDOWN-PCT                  
006940                                  - WS-SCAN-TARGET.                       
006950     IF WS-TOLERANCE-DIFF < 0                                             
006960         COMPUTE WS-TOLERANCE-DIFF = WS-TOLERANCE-DIFF * -1               
006970     END-IF.                                                              
006980     IF WS-TOLERANCE-DIFF <= WS-SCAN-TOLERANCE                            
006990         SET WS-WITHIN-TOLERANCE         TO TRUE                          
007000     ELSE                                                                 
007010         SET WS-NOT-WITHIN-TOLERANCE     TO TRUE                          
007020     END-IF.                                                              
007030 3140-EXIT.                                                               
007040     EXIT.                                                                
007050*---------------------------------------------------------------*         
007060 3500-COMPUTE-RECOVERY-PERIODS.                                           
007070*---------------------------------------------------------------*         
007080*    BUSINESS RULE 7 - ONE ENTRY PER HORIZON THAT FOUND A TRADE           
007090*    DATE WITHIN 15 DAYS OF THE CALENDAR-MONTH TARGET.  MISSING           
007100*    HORIZONS ARE LEFT OUT, NOT ZERO-FILLED.                              
007110*---------------------------------------------------------------*         
007120     MOVE 0 TO EP-RECOVERY-COUNT OF WS-TEMP-EPISODE.                      
007130     PERFORM 3510-COMPUTE-ONE-RECOVERY-PERIOD THRU 3510-EXIT              
007140         VARYING WS-HORIZON-INDEX FROM 1 BY 1                             
007150         UNTIL WS-HORIZON-INDEX > 5.                                      
007160 3500-EXIT.                                                               
007170     EXIT.                                                                
007180*---------------------------------------------------------------*         
007190 3510-COMPUTE-ONE-RECOVERY-PERIOD.                                        
007200*---------------------------------------------------------------*         
007210     MOVE WS-HORIZON-VALUE (WS-HORIZON-INDEX)                             
007220                                          TO WS-HORIZON-MONTHS.           
007230     MOVE EP-BOTTOM-DATE OF WS-TEMP-EPISODE TO WS-DATE-WORK.              
007240     MOVE WS-HORIZON-MONTHS               TO WS-MONTH-DELTA.              
007250     PERFORM 7300-ADD-MONTHS-TO-DATE THRU 7300-EXIT.                      
007260     MOVE WS-DATE-RESULT                 TO WS-DATE-WORK.                 
007270     PERFORM 7100-DATE-TO-DAYNO THRU 7100-EXIT.                           
007280     MOVE WS-DAYNO-RESULT                TO WS-TARGET-DAYNO.              
007290     SET WS-RECOVERY-NOT-FOUND           TO TRUE.                         
007300     MOVE 999999999                      TO WS-BEST-ABS-DIFF.             
007310     SET WS-RECOVERY-CONTINUE            TO TRUE.                         
007320     PERFORM 3520-SCAN-ONE-RECOVERY-ROW THRU 3520-EXIT                    
007330         VARYING WS-WIN-IDX                                               
007340             FROM EP-BOTTOM-INDEX OF WS-TEMP-EPISODE BY 1                 
007350         UNTIL WS-WIN-IDX > RECORD-TABLE-SIZE                             
007360             OR WS-RECOVERY-STOP.                                         
007370     IF WS-RECOVERY-FOUND                                                 
007380         ADD 1 TO EP-RECOVERY-COUNT OF WS-TEMP-EPISODE                    
007390         MOVE WS-HORIZON-MONTHS TO                                        
007400             EP-PERIOD-MONTHS OF WS-TEMP-EPISODE                          
007410                 (EP-RECOVERY-COUNT OF WS-TEMP-EPISODE)                   
007420         MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW                            
007430                 (EP-BOTTOM-INDEX OF WS-TEMP-EPISODE)                     
007440                                          TO WS-PCT-START-PRICE           
007450         MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW                            
007460                 (WS-BEST-RECOVERY-INDEX) TO WS-PCT-END-PRICE             
007470         PERFORM 7000-COMPUTE-PERCENT THRU 7000-EXIT                      
007480         MOVE WS-PCT-RESULT TO                                            
007490             EP-RETURN-PERCENT OF WS-TEMP-EPISODE                         
007500                 (EP-RECOVERY-COUNT OF WS-TEMP-EPISODE)                   
007510     END-IF.                                                              
007520 3510-EXIT.                                                               
007530     EXIT.                                                                
007540*---------------------------------------------------------------*         
007550 3520-SCAN-ONE-RECOVERY-ROW.                                              
007560*---------------------------------------------------------------*         
007570     MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX)                    
007580                                          TO WS-DATE-WORK.                
007590     PERFORM 7100-DATE-TO-DAYNO THRU 7100-EXIT.                           
007600     COMPUTE WS-DAYS-DELTA = WS-DAYNO-RESULT - WS-TARGET-DAYNO.           
007610     IF WS-DAYS-DELTA > 15                                                
007620         SET WS-RECOVERY-STOP            TO TRUE                          
007630         GO TO 3520-EXIT                                                  
007640     END-IF.                                                              
007650     IF WS-DAYS-DELTA < 0                                                 
007660         COMPUTE WS-ABS-DIFF = WS-DAYS-DELTA * -1                         
007670     ELSE                                                                 
007680         MOVE WS-DAYS-DELTA               TO WS-ABS-DIFF                  
007690     END-IF.                                                              
007700     IF WS-ABS-DIFF < WS-BEST-ABS-DIFF                                    
007710         MOVE WS-ABS-DIFF                TO WS-BEST-ABS-DIFF              
007720         MOVE WS-WIN-IDX                 TO WS-BEST-RECOVERY-INDEX        
007730         SET WS-RECOVERY-FOUND           TO TRUE                          
007740     END-IF.                                                              
007750 3520-EXIT.                                                               
007760     EXIT.                                                                
007770*---------------------------------------------------------------*         
007780 3600-BUILD-EPISODE-CHART.                                                
007790*---------------------------------------------------------------*         
007800*    BUSINESS RULE 10 - PEAK-3MO THRU BOTTOM+12MO WINDOW, ROWS            
007810*    ALREADY ASCEND BY TRADE-DATE SO NO SORT IS NEEDED.                   
007820*---------------------------------------------------------------*         
007830     MOVE EP-START-DATE OF WS-TEMP-EPISODE TO WS-DATE-WORK.               
007840     MOVE -3                             TO WS-MONTH-DELTA.               
007850     PERFORM 7300-ADD-MONTHS-TO-DATE THRU 7300-EXIT.                      
007860     MOVE WS-DATE-RESULT                 TO WS-CHART-WINDOW-START.        
007870     MOVE EP-BOTTOM-DATE OF WS-TEMP-EPISODE TO WS-DATE-WORK.              
007880     MOVE 12                             TO WS-MONTH-DELTA.               
007890     PERFORM 7300-ADD-MONTHS-TO-DATE THRU 7300-EXIT.                      
007900     MOVE WS-DATE-RESULT                 TO WS-CHART-WINDOW-END.          
007910     MOVE 0 TO EP-CHART-COUNT OF WS-TEMP-EPISODE.                         
007920     MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW                                
007930             (EP-START-INDEX OF WS-TEMP-EPISODE)                          
007940                         TO EP-CHART-PEAK-PRICE OF WS-TEMP-EPISODE.       
007950     MOVE EP-START-DATE OF WS-TEMP-EPISODE                                
007960                         TO EP-CHART-PEAK-DATE OF WS-TEMP-EPISODE.        
007970     PERFORM 3610-ADD-CHART-ROW-IF-IN-WINDOW THRU 3610-EXIT               
007980         VARYING WS-WIN-IDX FROM 1 BY 1                                   
007990         UNTIL WS-WIN-IDX > RECORD-TABLE-SIZE.                            
008000 3600-EXIT.                                                               
008010     EXIT.                                                                
008020*---------------------------------------------------------------*         
008030 3610-ADD-CHART-ROW-IF-IN-WINDOW.                                         
008040*---------------------------------------------------------------*         
008050     IF SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX) NOT <                
008060             WS-CHART-WINDOW-START                                        
008070         AND SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX) NOT >           
008080             WS-CHART-WINDOW-END                                          
008090         IF EP-CHART-COUNT OF WS-TEMP-EPISODE < 500                       
008100             ADD 1 TO EP-CHART-COUNT OF WS-TEMP-EPISODE                   
008110             MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX) TO         
008120                 EP-CHART-DATE OF WS-TEMP-EPISODE                         
008130                     (EP-CHART-COUNT OF WS-TEMP-EPISODE)                  
008140             MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX) TO        
008150                 EP-CHART-PRICE OF WS-TEMP-EPISODE                        
008160                     (EP-CHART-COUNT OF WS-TEMP-EPISODE)                  
008170         END-IF                                                           
008180     END-IF.                                                              
008190 3610-EXIT.                                                               
008200     EXIT.                                                                
008210*---------------------------------------------------------------*         
008220 3900-EMIT-EPISODE.                                                       
008230*---------------------------------------------------------------*         
008240*    STORE THE ACCEPTED CANDIDATE INTO THE TABLE THE CALLER IS            
008250*    ACTUALLY AFTER - THE SIMILAR-TO-CURRENT LIST, OR THE ACTIVE          
008260*    LEVEL'S TOTALS PLUS ITS FIRST-10 DISPLAY TABLE.                      
008270*---------------------------------------------------------------*         
008280     EVALUATE TRUE                                                        
008290         WHEN SCAN-MODE-SIMILAR                                           
008300             IF WS-SIMILAR-COUNT < 60                                     
008310                 ADD 1 TO WS-SIMILAR-COUNT                                
008320                 MOVE CORRESPONDING WS-TEMP-EPISODE TO                    
008330                     WS-SIMILAR-EPISODE (WS-SIMILAR-COUNT)                
008340             END-IF                                                       
008350         WHEN SCAN-MODE-LEVEL                                             
008360             ADD 1 TO LVL-TOTAL-CASES (LVL-INDEX)                         
008370             PERFORM 3910-ACCUMULATE-LEVEL-SUMS THRU 3910-EXIT            
008380             IF LVL-DISPLAY-COUNT (LVL-INDEX) < 10                        
008390                 ADD 1 TO LVL-DISPLAY-COUNT (LVL-INDEX)                   
008400                 MOVE CORRESPONDING WS-TEMP-EPISODE TO                    
008410                     LVL-HISTORICAL-CASE (LVL-INDEX,                      
008420                         LVL-DISPLAY-COUNT (LVL-INDEX))                   
008430             END-IF                                                       
008440     END-EVALUATE.                                                        
008450 3900-EXIT.                                                               
008460     EXIT.                                                                
008470*---------------------------------------------------------------*         
008480 3910-ACCUMULATE-LEVEL-SUMS.                                              
008490*---------------------------------------------------------------*         
008500*    BUSINESS RULES 8 AND 9 - THE AVG FIELDS HOLD A RUNNING SUM           
008510*    UNTIL 4150- DIVIDES THEM DOWN AT THE END OF THE LEVEL.               
008520*---------------------------------------------------------------*         
008530     PERFORM 3920-ACCUMULATE-ONE-HORIZON THRU 3920-EXIT                   
008540         VARYING WS-HORIZON-INDEX FROM 1 BY 1                             
008550         UNTIL WS-HORIZON-INDEX > 5.                                      
008560 3910-EXIT.                                                               
008570     EXIT.                                                                
008580*---------------------------------------------------------------*         
008590 3920-ACCUMULATE-ONE-HORIZON.                                             
008600*---------------------------------------------------------------*         
008610     MOVE WS-HORIZON-VALUE (WS-HORIZON-INDEX)                             
008620                                          TO WS-HORIZON-MONTHS.           
008630     SET WS-HORIZON-NOT-FOUND            TO TRUE.                         
008640     PERFORM 3930-SEARCH-RECOVERY-ENTRY THRU 3930-EXIT                    
008650         VARYING WS-REC-SUB FROM 1 BY 1                                   
008660         UNTIL WS-REC-SUB > EP-RECOVERY-COUNT OF WS-TEMP-EPISODE.         
008670     IF WS-HORIZON-FOUND                                                  
008680         EVALUATE WS-HORIZON-MONTHS                                       
008690             WHEN 1                                                       
008700                 ADD WS-MATCHED-RETURN TO LVL-MONTH1-AVG                  
008710                                                   (LVL-INDEX)            
008720                 IF WS-MATCHED-RETURN < 0                                 
008730                     ADD 1 TO LVL-MONTH1-LOSS (LVL-INDEX)                 
008740                 END-IF                                                   
008750             WHEN 3                                                       
008760                 ADD WS-MATCHED-RETURN TO LVL-MONTH3-AVG                  
008770                                                   (LVL-INDEX)            
008780                 IF WS-MATCHED-RETURN < 0                                 
008790                     ADD 1 TO LVL-MONTH3-LOSS (LVL-INDEX)                 
008800                 END-IF                                                   
008810             WHEN 6                                                       
008820                 ADD WS-MATCHED-RETURN TO LVL-MONTH6-AVG                  
008830                                                   (LVL-INDEX)            
008840                 IF WS-MATCHED-RETURN < 0                                 
008850                     ADD 1 TO LVL-MONTH6-LOSS (LVL-INDEX)                 
008860                 END-IF                                                   
008870             WHEN 12                                                      
008880                 ADD WS-MATCHED-RETURN TO LVL-MONTH12-AVG                 
008890                                                   (LVL-INDEX)            
008900                 IF WS-MATCHED-RETURN < 0                                 
008910                     ADD 1 TO LVL-MONTH12-LOSS (LVL-INDEX)                
008920                 END-IF                                                   
008930             WHEN 24                                                      
008940                 ADD WS-MATCHED-RETURN TO LVL-MONTH24-AVG                 
008950                                                   (LVL-INDEX)            
008960                 IF WS-MATCHED-RETURN < 0                                 
008970                     ADD 1 TO LVL-MONTH24-LOSS (LVL-INDEX)                
008980                 END-IF                                                   
008990         END-EVALUATE                                                     
009000     END-IF.                                                              
009010 3920-EXIT.                                                               
009020     EXIT.                                                                
009030*---------------------------------------------------------------*         
009040 3930-SEARCH-RECOVERY-ENTRY.                                              
009050*---------------------------------------------------------------*         
009060     IF EP-PERIOD-MONTHS OF WS-TEMP-EPISODE (WS-REC-SUB) =                
009070             WS-HORIZON-MONTHS                                            
009080         SET WS-HORIZON-FOUND            TO TRUE                          
009090         MOVE EP-RETURN-PERCENT OF WS-TEMP-EPISODE (WS-REC-SUB)           
009100                                          TO WS-MATCHED-RETURN            
009110     END-IF.                                                              
009120 3930-EXIT.                                                               
009130     EXIT.                                                                
009140*---------------------------------------------------------------*         
009150 4000-ANALYZE-DRAWDOWN-LEVELS.                                            
009160*---------------------------------------------------------------*         
009170*    AnalysisService STEP 4 - ONE DRAWDOWN-LEVEL-ANALYSIS-RECORD          
009180*    PER FIXED LEVEL, IN FIXED ORDER, EVEN WHEN TOTAL-CASES               
009190*    COMES OUT ZERO.                                                      
009200*---------------------------------------------------------------*         
009210     PERFORM 4100-ANALYZE-ONE-LEVEL THRU 4100-EXIT                        
009220         VARYING LVL-INDEX FROM 1 BY 1 UNTIL LVL-INDEX > 7.               
009230 4000-EXIT.                                                               
009240     EXIT.                                                                
009250*---------------------------------------------------------------*         
009260 4100-ANALYZE-ONE-LEVEL.                                                  
009270*---------------------------------------------------------------*         
009280     MOVE LVL-TARGET-PERCENT (LVL-INDEX) TO WS-SCAN-TARGET.               
009290     MOVE 1.00                           TO WS-SCAN-TOLERANCE.            
009300     SET SCAN-MODE-LEVEL                 TO TRUE.                         
009310     PERFORM 3000-FIND-HISTORICAL-DRAWDOWNS THRU 3000-EXIT.               
009320     PERFORM 4150-AVERAGE-ONE-LEVEL THRU 4150-EXIT.                       
009330 4100-EXIT.                                                               
009340     EXIT.                                                                
009350*---------------------------------------------------------------*         
009360 4150-AVERAGE-ONE-LEVEL.                                                  
009370*---------------------------------------------------------------*         
009380     IF LVL-TOTAL-CASES (LVL-INDEX) > 0                                   
009390         COMPUTE LVL-MONTH1-AVG (LVL-INDEX) ROUNDED =                     
009400             LVL-MONTH1-AVG (LVL-INDEX) / LVL-TOTAL-CASES                 
009410                                                       (LVL-INDEX)        
009420         COMPUTE LVL-MONTH3-AVG (LVL-INDEX) ROUNDED =                     
009430             LVL-MONTH3-AVG (LVL-INDEX) / LVL-TOTAL-CASES                 
009440                                                       (LVL-INDEX)        
009450         COMPUTE LVL-MONTH6-AVG (LVL-INDEX) ROUNDED =                     
009460             LVL-MONTH6-AVG (LVL-INDEX) / LVL-TOTAL-CASES                 
009470                                                       (LVL-INDEX)        
009480         COMPUTE LVL-MONTH12-AVG (LVL-INDEX) ROUNDED =                    
009490             LVL-MONTH12-AVG (LVL-INDEX) / LVL-TOTAL-CASES                
009500                                                       (LVL-INDEX)        
009510         COMPUTE LVL-MONTH24-AVG (LVL-INDEX) ROUNDED =                    
009520             LVL-MONTH24-AVG (LVL-INDEX) / LVL-TOTAL-CASES                
009530                                                       (LVL-INDEX)        
009540     END-IF.                                                              
009550 4150-EXIT.                                                               
009560     EXIT.                                                                
009570*---------------------------------------------------------------*         
009580 5000-BUILD-ONE-YEAR-CHART.                                               
009590*---------------------------------------------------------------*         
009600*    BUSINESS RULE 11 - TRAILING 365 CALENDAR DAYS OFF THE                
009610*    LATEST ROW, ALL-TIME PEAK CARRIED ALONG AS THE REFERENCE.            
009620*---------------------------------------------------------------*         
009630     MOVE CDR-LATEST-DATE                TO WS-DATE-WORK.                 
009640     PERFORM 7100-DATE-TO-DAYNO THRU 7100-EXIT.                           
009650     COMPUTE WS-DAYNO-RESULT = WS-DAYNO-RESULT - 365.                     
009660     PERFORM 7200-DAYNO-TO-DATE THRU 7200-EXIT.                           
009670     MOVE WS-DATE-RESULT                 TO WS-CHART-WINDOW-START.        
009680     MOVE CDR-LATEST-DATE                TO WS-CHART-WINDOW-END.          
009690     MOVE CDR-PEAK-PRICE                 TO OYC-PEAK-PRICE.               
009700     MOVE CDR-PEAK-DATE                  TO OYC-PEAK-DATE.                
009710     MOVE 0                              TO OYC-COUNT.                    
009720     PERFORM 5100-ADD-ONE-YEAR-ROW THRU 5100-EXIT                         
009730         VARYING WS-WIN-IDX FROM 1 BY 1                                   
009740         UNTIL WS-WIN-IDX > RECORD-TABLE-SIZE.                            
009750 5000-EXIT.                                                               
009760     EXIT.                                                                
009770*---------------------------------------------------------------*         
009780 5100-ADD-ONE-YEAR-ROW.                                                   
009790*---------------------------------------------------------------*         
009800     IF SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX) NOT <                
009810             WS-CHART-WINDOW-START                                        
009820         AND SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX) NOT >           
009830             WS-CHART-WINDOW-END                                          
009840         IF OYC-COUNT < 500                                               
009850             ADD 1 TO OYC-COUNT                                           
009860             MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (WS-WIN-IDX)            
009870                                          TO OYC-DATE (OYC-COUNT)         
009880             MOVE SDR-CLOSE-PRICE OF TBL-STOCK-ROW (WS-WIN-IDX)           
009890                                          TO OYC-PRICE (OYC-COUNT)        
009900         END-IF                                                           
009910     END-IF.                                                              
009920 5100-EXIT.                                                               
009930     EXIT.                                                                
009940*---------------------------------------------------------------*         
009950 6000-WRITE-REPORT.                                                       
009960*---------------------------------------------------------------*         
009970*    REPORTS SECTIONS 1 THRU 5, IN ORDER.                                 
009980*---------------------------------------------------------------*         
009990     PERFORM 6100-PRINT-RUN-HEADER THRU 6100-EXIT.                        
010000     PERFORM 6200-PRINT-CURRENT-DRAWDOWN THRU 6200-EXIT.                  
010010     PERFORM 6300-PRINT-SIMILAR-EPISODES THRU 6300-EXIT.                  
010020     PERFORM 6400-PRINT-FIXED-LEVELS THRU 6400-EXIT.                      
010030     PERFORM 6500-PRINT-ONE-YEAR-CHART THRU 6500-EXIT.                    
010040 6000-EXIT.                                                               
010050     EXIT.                                                                
010060*---------------------------------------------------------------*         
010070 6100-PRINT-RUN-HEADER.                                                   
010080*---------------------------------------------------------------*         
010090     MOVE WS-CURRENT-MONTH               TO HL1-MONTH-OUT.                
010100     MOVE WS-CURRENT-DAY                 TO HL1-DAY-OUT.                  
010110     MOVE WS-CURRENT-YEAR                TO HL1-YEAR-OUT.                 
010120     MOVE TICKER-CODE                    TO HL1-TICKER.                   
010130     MOVE PAGE-COUNT                     TO HL1-PAGE-NUM.                 
010140     MOVE HEADING-LINE-1                 TO NEXT-REPORT-LINE.             
010150     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
010160     MOVE SDR-TRADE-DATE OF TBL-STOCK-ROW (1) TO WS-DATE-WORK.            
010170     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
010180     MOVE WS-EDITED-DATE                 TO HL2-FROM-DATE.                
010190     MOVE CDR-LATEST-DATE                TO WS-DATE-WORK.                 
010200     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
010210     MOVE WS-EDITED-DATE                 TO HL2-TO-DATE.                  
010220     MOVE HEADING-LINE-2                 TO NEXT-REPORT-LINE.             
010230     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
010240 6100-EXIT.                                                               
010250     EXIT.                                                                
010260*---------------------------------------------------------------*         
010270 6110-EDIT-DATE-WORK.                                                     
010280*---------------------------------------------------------------*         
010290*    CCYYMMDD TO CCYY/MM/DD FOR THE REPORT COLUMNS.  WS-DATE-             
010300*    WORK-X SUPPLIES THE BROKEN-OUT YEAR/MONTH/DAY.                       
010310*---------------------------------------------------------------*         
010320     MOVE WS-DW-YEAR                     TO WS-ED-YEAR.                   
010330     MOVE WS-DW-MONTH                    TO WS-ED-MONTH.                  
010340     MOVE WS-DW-DAY                       TO WS-ED-DAY.                   
010350 6110-EXIT.                                                               
010360     EXIT.                                                                
010370*---------------------------------------------------------------*         
010380 6200-PRINT-CURRENT-DRAWDOWN.                                             
010390*---------------------------------------------------------------*         
010400*    REPORTS SECTION 2.                                                   
010410*---------------------------------------------------------------*         
010420     MOVE CDR-CURRENT-PRICE              TO DLC-PRICE.                    
010430     MOVE CDR-PEAK-PRICE                 TO DLC-PEAK-PRICE.               
010440     MOVE CDR-PEAK-DATE                  TO WS-DATE-WORK.                 
010450     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
010460     MOVE WS-EDITED-DATE                 TO DLC-PEAK-DATE.                
010470     MOVE CDR-DRAWDOWN-PERCENT           TO DLC-PERCENT.                  
010480     MOVE CDR-DAYS-SINCE-PEAK            TO DLC-DAYS.                     
010490     MOVE DL-CURRENT-DRAWDOWN            TO NEXT-REPORT-LINE.             
010500     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
010510 6200-EXIT.                                                               
010520     EXIT.                                                                
010530*---------------------------------------------------------------*         
010540 6300-PRINT-SIMILAR-EPISODES.                                             
010550*---------------------------------------------------------------*         
010560*    REPORTS SECTION 3 - HISTORICAL EPISODES SIMILAR TO CURRENT.          
010570*---------------------------------------------------------------*         
010580     MOVE 'HISTORICAL EPISODES SIMILAR TO CURRENT DRAWDOWN'               
010590                                          TO NEXT-REPORT-LINE.            
010600     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
010610     MOVE DL-EPISODE-HDR                 TO NEXT-REPORT-LINE.             
010620     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
010630     IF WS-SIMILAR-COUNT > 0                                              
010640         PERFORM 6310-PRINT-ONE-EPISODE THRU 6310-EXIT                    
010650             VARYING WS-EP-SUB FROM 1 BY 1                                
010660             UNTIL WS-EP-SUB > WS-SIMILAR-COUNT                           
010670     END-IF.                                                              
010680 6300-EXIT.                                                               
010690     EXIT.                                                                
010700*---------------------------------------------------------------*         
010710 6310-PRINT-ONE-EPISODE.                                                  
010720*---------------------------------------------------------------*         
010730     MOVE EP-START-DATE OF WS-SIMILAR-EPISODE (WS-EP-SUB)                 
010740                                          TO WS-DATE-WORK.                
010750     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
010760     MOVE WS-EDITED-DATE                 TO DLE-START-DATE.               
010770     MOVE EP-BOTTOM-DATE OF WS-SIMILAR-EPISODE (WS-EP-SUB)                
010780                                          TO WS-DATE-WORK.                
010790     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
010800     MOVE WS-EDITED-DATE                 TO DLE-BOTTOM-DATE.              
010810     MOVE EP-DRAWDOWN-PERCENT OF WS-SIMILAR-EPISODE (WS-EP-SUB)           
010820                                          TO DLE-DRAWDOWN-PCT.            
010830     MOVE SPACE TO DLE-MONTH1 DLE-MONTH3 DLE-MONTH6                       
010840                   DLE-MONTH12 DLE-MONTH24.                               
010850     PERFORM 6320-PRINT-ONE-RECOVERY-COLUMN THRU 6320-EXIT                
010860         VARYING WS-REC-SUB FROM 1 BY 1                                   
010870         UNTIL WS-REC-SUB >                                               
010880             EP-RECOVERY-COUNT OF WS-SIMILAR-EPISODE (WS-EP-SUB).         
010890     MOVE DL-EPISODE                     TO NEXT-REPORT-LINE.             
010900     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
010910 6310-EXIT.                                                               
010920     EXIT.                                                                
010930*---------------------------------------------------------------*         
010940 6320-PRINT-ONE-RECOVERY-COLUMN.                                          
010950*---------------------------------------------------------------*         
010960     EVALUATE EP-PERIOD-MONTHS OF WS-SIMILAR-EPISODE (WS-EP-SUB)          
010970             (WS-REC-SUB)                                                 
010980         WHEN 1                                                           
010990             MOVE EP-RETURN-PERCENT OF WS-SIMILAR-EPISODE                 
011000                 (WS-EP-SUB) (WS-REC-SUB) TO DLE-MONTH1                   
011010         WHEN 3                                                           
011020             MOVE EP-RETURN-PERCENT OF WS-SIMILAR-EPISODE                 
011030                 (WS-EP-SUB) (WS-REC-SUB) TO DLE-MONTH3                   
011040         WHEN 6                                                           
011050             MOVE EP-RETURN-PERCENT OF WS-SIMILAR-EPISODE                 
011060                 (WS-EP-SUB) (WS-REC-SUB) TO DLE-MONTH6                   
011070         WHEN 12                                                          
011080             MOVE EP-RETURN-PERCENT OF WS-SIMILAR-EPISODE                 
011090                 (WS-EP-SUB) (WS-REC-SUB) TO DLE-MONTH12                  
011100         WHEN 24                                                          
011110             MOVE EP-RETURN-PERCENT OF WS-SIMILAR-EPISODE                 
011120                 (WS-EP-SUB) (WS-REC-SUB) TO DLE-MONTH24                  
011130     END-EVALUATE.                                                        
011140 6320-EXIT.                                                               
011150     EXIT.                                                                
011160*---------------------------------------------------------------*         
011170 6400-PRINT-FIXED-LEVELS.                                                 
011180*---------------------------------------------------------------*         
011190*    REPORTS SECTION 4 - ONE GROUP PER FIXED LEVEL, UP TO 10              
011200*    DISPLAYED CASES EACH.                                                
011210*---------------------------------------------------------------*         
011220     MOVE 'FIXED-LEVEL DRAWDOWN ANALYSIS'  TO NEXT-REPORT-LINE.           
011230     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
011240     PERFORM 6410-PRINT-ONE-LEVEL THRU 6410-EXIT                          
011250         VARYING LVL-INDEX FROM 1 BY 1 UNTIL LVL-INDEX > 7.               
011260 6400-EXIT.                                                               
011270     EXIT.                                                                
011280*---------------------------------------------------------------*         
011290 6410-PRINT-ONE-LEVEL.                                                    
011300*---------------------------------------------------------------*         
011310     MOVE LVL-TARGET-PERCENT (LVL-INDEX) TO DLH-LEVEL.                    
011320     MOVE LVL-TOTAL-CASES (LVL-INDEX)    TO DLH-CASES.                    
011330     MOVE LVL-MONTH1-AVG (LVL-INDEX)     TO DLH-M1-AVG.                   
011340     MOVE LVL-MONTH1-LOSS (LVL-INDEX)    TO DLH-M1-LOSS.                  
011350     MOVE LVL-MONTH3-AVG (LVL-INDEX)     TO DLH-M3-AVG.                   
011360     MOVE LVL-MONTH3-LOSS (LVL-INDEX)    TO DLH-M3-LOSS.                  
011370     MOVE LVL-MONTH6-AVG (LVL-INDEX)     TO DLH-M6-AVG.                   
011380     MOVE LVL-MONTH6-LOSS (LVL-INDEX)    TO DLH-M6-LOSS.                  
011390     MOVE LVL-MONTH12-AVG (LVL-INDEX)    TO DLH-M12-AVG.                  
011400     MOVE LVL-MONTH12-LOSS (LVL-INDEX)   TO DLH-M12-LOSS.                 
011410     MOVE LVL-MONTH24-AVG (LVL-INDEX)    TO DLH-M24-AVG.                  
011420     MOVE LVL-MONTH24-LOSS (LVL-INDEX)   TO DLH-M24-LOSS.                 
011430     MOVE DL-LEVEL-HDR                   TO NEXT-REPORT-LINE.             
011440     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
011450     IF LVL-DISPLAY-COUNT (LVL-INDEX) > 0                                 
011460         MOVE DL-EPISODE-HDR             TO NEXT-REPORT-LINE              
011470         PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT                    
011480         PERFORM 6420-PRINT-ONE-CASE THRU 6420-EXIT                       
011490             VARYING WS-EP-SUB FROM 1 BY 1                                
011500             UNTIL WS-EP-SUB > LVL-DISPLAY-COUNT (LVL-INDEX)              
011510     END-IF.                                                              
011520 6410-EXIT.                                                               
011530     EXIT.                                                                
011540*---------------------------------------------------------------*         
011550 6420-PRINT-ONE-CASE.                                                     
011560*---------------------------------------------------------------*         
011570     MOVE EP-START-DATE OF LVL-HISTORICAL-CASE                            
011580             (LVL-INDEX, WS-EP-SUB)       TO WS-DATE-WORK.                
011590     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
011600     MOVE WS-EDITED-DATE                 TO DLE-START-DATE.               
011610     MOVE EP-BOTTOM-DATE OF LVL-HISTORICAL-CASE                           
011620             (LVL-INDEX, WS-EP-SUB)       TO WS-DATE-WORK.                
011630     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
011640     MOVE WS-EDITED-DATE                 TO DLE-BOTTOM-DATE.              
011650     MOVE EP-DRAWDOWN-PERCENT OF LVL-HISTORICAL-CASE                      
011660             (LVL-INDEX, WS-EP-SUB)       TO DLE-DRAWDOWN-PCT.            
011670     MOVE SPACE TO DLE-MONTH1 DLE-MONTH3 DLE-MONTH6                       
011680                   DLE-MONTH12 DLE-MONTH24.                               
011690     PERFORM 6430-PRINT-ONE-CASE-COLUMN THRU 6430-EXIT                    
011700         VARYING WS-REC-SUB FROM 1 BY 1                                   
011710         UNTIL WS-REC-SUB > EP-RECOVERY-COUNT OF                          
011720             LVL-HISTORICAL-CASE (LVL-INDEX, WS-EP-SUB).                  
011730     MOVE DL-EPISODE                     TO NEXT-REPORT-LINE.             
011740     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
011750 6420-EXIT.                                                               
011760     EXIT.                                                                
011770*---------------------------------------------------------------*         
011780 6430-PRINT-ONE-CASE-COLUMN.                                              
011790*---------------------------------------------------------------*         
011800     EVALUATE EP-PERIOD-MONTHS OF LVL-HISTORICAL-CASE                     
011810             (LVL-INDEX, WS-EP-SUB) (WS-REC-SUB)                          
011820         WHEN 1                                                           
011830             MOVE EP-RETURN-PERCENT OF LVL-HISTORICAL-CASE                
011840                 (LVL-INDEX, WS-EP-SUB) (WS-REC-SUB)                      
011850                                          TO DLE-MONTH1                   
011860         WHEN 3                                                           
011870             MOVE EP-RETURN-PERCENT OF LVL-HISTORICAL-CASE                
011880                 (LVL-INDEX, WS-EP-SUB) (WS-REC-SUB)                      
011890                                          TO DLE-MONTH3                   
011900         WHEN 6                                                           
011910             MOVE EP-RETURN-PERCENT OF LVL-HISTORICAL-CASE                
011920                 (LVL-INDEX, WS-EP-SUB) (WS-REC-SUB)                      
011930                                          TO DLE-MONTH6                   
011940         WHEN 12                                                          
011950             MOVE EP-RETURN-PERCENT OF LVL-HISTORICAL-CASE                
011960                 (LVL-INDEX, WS-EP-SUB) (WS-REC-SUB)                      
011970                                          TO DLE-MONTH12                  
011980         WHEN 24                                                          
011990             MOVE EP-RETURN-PERCENT OF LVL-HISTORICAL-CASE                
012000                 (LVL-INDEX, WS-EP-SUB) (WS-REC-SUB)                      
012010                                          TO DLE-MONTH24                  
012020     END-EVALUATE.                                                        
012030 6430-EXIT.                                                               
012040     EXIT.                                                                
012050*---------------------------------------------------------------*         
012060 6500-PRINT-ONE-YEAR-CHART.                                               
012070*---------------------------------------------------------------*         
012080*    REPORTS SECTION 5.                                                   
012090*---------------------------------------------------------------*         
012100     MOVE OYC-PEAK-PRICE                 TO DLCH-PEAK-PRICE.              
012110     MOVE OYC-PEAK-DATE                  TO WS-DATE-WORK.                 
012120     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
012130     MOVE WS-EDITED-DATE                 TO DLCH-PEAK-DATE.               
012140     MOVE DL-CHART-HDR                   TO NEXT-REPORT-LINE.             
012150     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
012160     IF OYC-COUNT > 0                                                     
012170         PERFORM 6510-PRINT-ONE-CHART-ROW THRU 6510-EXIT                  
012180             VARYING WS-EP-SUB FROM 1 BY 1                                
012190             UNTIL WS-EP-SUB > OYC-COUNT                                  
012200     END-IF.                                                              
012210 6500-EXIT.                                                               
012220     EXIT.                                                                
012230*---------------------------------------------------------------*         
012240 6510-PRINT-ONE-CHART-ROW.                                                
012250*---------------------------------------------------------------*         
012260     MOVE OYC-DATE (WS-EP-SUB)           TO WS-DATE-WORK.                 
012270     PERFORM 6110-EDIT-DATE-WORK THRU 6110-EXIT.                          
012280     MOVE WS-EDITED-DATE                 TO DLT-DATE.                     
012290     MOVE OYC-PRICE (WS-EP-SUB)          TO DLT-PRICE.                    
012300     MOVE DL-CHART                       TO NEXT-REPORT-LINE.             
012310     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
012320 6510-EXIT.                                                               
012330     EXIT.                                                                
012340*---------------------------------------------------------------*         
012350 6600-PRINT-ERROR-MESSAGE.                                                
012360*---------------------------------------------------------------*         
012370*    AnalysisService STEP 6 - LOAD FAILURE GETS ONE LINE INSTEAD          
012380*    OF A DATA RECORD.                                                    
012390*---------------------------------------------------------------*         
012400     MOVE TICKER-CODE                    TO DLR-TICKER.                   
012410     MOVE 'HISTORY FILE MISSING OR EMPTY - TICKER SKIPPED'                
012420                                          TO DLR-TEXT.                    
012430     MOVE DL-ERROR                       TO NEXT-REPORT-LINE.             
012440     PERFORM 9000-PRINT-REPORT-LINE THRU 9000-EXIT.                       
012450 6600-EXIT.                                                               
012460     EXIT.                                                                
012470*---------------------------------------------------------------*         
012480 7000-COMPUTE-PERCENT.                                                    
012490*---------------------------------------------------------------*         
012500*    BUSINESS RULES 1, 12 AND 13 - THE CHANGE IS DIVIDED OUT TO           
012510*    4 DECIMALS, ROUNDED HALF-UP, THEN THE PERCENT IS ROUNDED             
012520*    HALF-UP AGAIN TO THE FINAL 2 DECIMALS.  COBOL'S DEFAULT              
012530*    ROUNDING ON THE ROUNDED PHRASE IS NEAREST-AWAY-FROM-ZERO,            
012540*    WHICH IS HALF-UP FOR OUR PURPOSES.                                   
012550*---------------------------------------------------------------*         
012560     COMPUTE WS-PCT-RATIO ROUNDED =                                       
012570         (WS-PCT-END-PRICE - WS-PCT-START-PRICE) / WS-PCT-START-PRICE.    
012580     COMPUTE WS-PCT-RESULT ROUNDED = WS-PCT-RATIO * 100.                  
012590 7000-EXIT.                                                               
012600     EXIT.                                                                
012610*---------------------------------------------------------------*         
012620 7100-DATE-TO-DAYNO.                                                      
012630*---------------------------------------------------------------*         
012640*    CCYYMMDD (VIA WS-DATE-WORK-X) TO A JULIAN DAY NUMBER.                
012650*    FLIEGEL & VAN FLANDERN FORMULA, EVERY DIVISION BROKEN OUT            
012660*    INTO ITS OWN COMPUTE SO THE TRUNCATION LANDS WHERE THE               
012670*    ALGORITHM EXPECTS IT.                                                
012680*---------------------------------------------------------------*         
012690     COMPUTE WS-JDN-A = (14 - WS-DW-MONTH) / 12.                          
012700     COMPUTE WS-JDN-Y = WS-DW-YEAR + 4800 - WS-JDN-A.                     
012710     COMPUTE WS-JDN-M = WS-DW-MONTH + (12 * WS-JDN-A) - 3.                
012720     COMPUTE WS-JDN-T1 = ((153 * WS-JDN-M) + 2) / 5.                      
012730     COMPUTE WS-JDN-T2 = WS-JDN-Y / 4.                                    
012740     COMPUTE WS-JDN-T3 = WS-JDN-Y / 100.                                  
012750     COMPUTE WS-JDN-T4 = WS-JDN-Y / 400.                                  
012760     COMPUTE WS-DAYNO-RESULT = WS-DW-DAY + WS-JDN-T1                      
012770         + (365 * WS-JDN-Y) + WS-JDN-T2 - WS-JDN-T3 + WS-JDN-T4           
012780         - 32045.                                                         
012790 7100-EXIT.                                                               
012800     EXIT.                                                                
012810*---------------------------------------------------------------*         
012820 7200-DAYNO-TO-DATE.                                                      
012830*---------------------------------------------------------------*         
012840*    INVERSE OF 7100- - JULIAN DAY NUMBER (WS-DAYNO-RESULT)               
012850*    BACK TO CCYYMMDD IN WS-DATE-RESULT.                                  
012860*---------------------------------------------------------------*         
012870     COMPUTE WS-JDN-A = WS-DAYNO-RESULT + 32044.                          
012880     COMPUTE WS-JDN-T1 = (4 * WS-JDN-A) + 3.                              
012890     COMPUTE WS-JDN-B = WS-JDN-T1 / 146097.                               
012900     COMPUTE WS-JDN-T2 = (146097 * WS-JDN-B) / 4.                         
012910     COMPUTE WS-JDN-C = WS-JDN-A - WS-JDN-T2.                             
012920     COMPUTE WS-JDN-T3 = (4 * WS-JDN-C) + 3.                              
012930     COMPUTE WS-JDN-D = WS-JDN-T3 / 1461.                                 
012940     COMPUTE WS-JDN-T4 = (1461 * WS-JDN-D) / 4.                           
012950     COMPUTE WS-JDN-E = WS-JDN-C - WS-JDN-T4.                             
012960     COMPUTE WS-JDN-T1 = (5 * WS-JDN-E) + 2.                              
012970     COMPUTE WS-JDN-M = WS-JDN-T1 / 153.                                  
012980     COMPUTE WS-JDN-T2 = ((153 * WS-JDN-M) + 2) / 5.                      
012990     COMPUTE WS-DR-DAY = WS-JDN-E - WS-JDN-T2 + 1.                        
013000     COMPUTE WS-JDN-Y = WS-JDN-M / 10.                                    
013010     COMPUTE WS-DR-MONTH = WS-JDN-M + 3 - (12 * WS-JDN-Y).                
013020     COMPUTE WS-DR-YEAR = (100 * WS-JDN-B) + WS-JDN-D - 4800              
013030         + WS-JDN-Y.                                                      
013040 7200-EXIT.                                                               
013050     EXIT.                                                                
013060*---------------------------------------------------------------*         
013070 7300-ADD-MONTHS-TO-DATE.                                                 
013080*---------------------------------------------------------------*         
013090*    ADD WS-MONTH-DELTA (SIGNED) CALENDAR MONTHS TO WS-DATE-WORK,         
013100*    RESULT IN WS-DATE-RESULT, DAY CLAMPED TO THE END OF THE              
013110*    RESULTING MONTH (JAN 31 + 1 MONTH = FEB 28 OR 29).                   
013120*---------------------------------------------------------------*         
013130     COMPUTE WS-JDN-T1 = WS-DW-MONTH - 1 + WS-MONTH-DELTA.                
013140     COMPUTE WS-JDN-T2 = WS-JDN-T1 / 12.                                  
013150     COMPUTE WS-JDN-T3 = WS-JDN-T2 * 12.                                  
013160     IF WS-JDN-T3 > WS-JDN-T1                                             
013170         SUBTRACT 1 FROM WS-JDN-T2                                        
013180     END-IF.                                                              
013190     COMPUTE WS-DR-MONTH = WS-JDN-T1 - (WS-JDN-T2 * 12) + 1.              
013200     COMPUTE WS-DR-YEAR = WS-DW-YEAR + WS-JDN-T2.                         
013210     PERFORM 7350-CHECK-LEAP-YEAR THRU 7350-EXIT.                         
013220     MOVE WS-DIM-ENTRY (WS-DR-MONTH)     TO WS-JDN-T4.                    
013230     IF WS-DR-MONTH = 2 AND WS-IS-LEAP-YEAR                               
013240         MOVE 29                         TO WS-JDN-T4                     
013250     END-IF.                                                              
013260     IF WS-DW-DAY > WS-JDN-T4                                             
013270         MOVE WS-JDN-T4                  TO WS-DR-DAY                     
013280     ELSE                                                                 
013290         MOVE WS-DW-DAY                   TO WS-DR-DAY                    
013300     END-IF.                                                              
013310 7300-EXIT.                                                               
013320     EXIT.                                                                
013330*---------------------------------------------------------------*         
013340 7350-CHECK-LEAP-YEAR.                                                    
013350*---------------------------------------------------------------*         
013360     COMPUTE WS-JDN-T1 = WS-DR-YEAR / 4.                                  
013370     COMPUTE WS-JDN-T2 = WS-JDN-T1 * 4.                                   
013380     IF WS-JDN-T2 NOT = WS-DR-YEAR                                        
013390         SET WS-NOT-LEAP-YEAR             TO TRUE                         
013400     ELSE                                                                 
013410         COMPUTE WS-JDN-T3 = WS-DR-YEAR / 100                             
013420         COMPUTE WS-JDN-T4 = WS-JDN-T3 * 100                              
013430         IF WS-JDN-T4 NOT = WS-DR-YEAR                                    
013440             SET WS-IS-LEAP-YEAR          TO TRUE                         
013450         ELSE                                                             
013460             COMPUTE WS-JDN-T3 = WS-DR-YEAR / 400                         
013470             COMPUTE WS-JDN-T4 = WS-JDN-T3 * 400                          
013480             IF WS-JDN-T4 = WS-DR-YEAR                                    
013490                 SET WS-IS-LEAP-YEAR      TO TRUE                         
013500             ELSE                                                         
013510                 SET WS-NOT-LEAP-YEAR     TO TRUE                         
013520             END-IF                                                       
013530         END-IF                                                           
013540     END-IF.                                                              
013550 7350-EXIT.                                                               
013560     EXIT.                                                                
013570*---------------------------------------------------------------*         
013580 9000-PRINT-REPORT-LINE.                                                  
013590*---------------------------------------------------------------*         
013600*    SHOP-STANDARD PAGE-BREAK TEST, SAME AS COV19USA/GRAPHUSA.            
013610*---------------------------------------------------------------*         
013620     IF LINE-COUNT > LINES-ON-PAGE                                        
013630         ADD 1                           TO PAGE-COUNT                    
013640         PERFORM 9100-PRINT-HEADING-LINES THRU 9100-EXIT                  
013650     END-IF.                                                              
013660     PERFORM 9120-WRITE-PRINT-LINE THRU 9120-EXIT.                        
013670 9000-EXIT.                                                               
013680     EXIT.                                                                
013690*---------------------------------------------------------------*         
013700 9100-PRINT-HEADING-LINES.                                                
013710*---------------------------------------------------------------*         
013720     MOVE PAGE-COUNT                     TO HL1-PAGE-NUM.                 
013730     PERFORM 9110-WRITE-TOP-OF-PAGE THRU 9110-EXIT.                       
013740     MOVE HEADING-LINE-2                 TO PRINT-RECORD.                 
013750     WRITE PRINT-RECORD.                                                  
013760     MOVE 2                              TO LINE-COUNT.                   
013770 9100-EXIT.                                                               
013780     EXIT.                                                                
013790*---------------------------------------------------------------*         
013800 9110-WRITE-TOP-OF-PAGE.                                                  
013810*---------------------------------------------------------------*         
013820     MOVE HEADING-LINE-1                 TO PRINT-RECORD.                 
013830     WRITE PRINT-RECORD BEFORE ADVANCING TOP-OF-FORM.                     
013840 9110-EXIT.                                                               
013850     EXIT.                                                                
013860*---------------------------------------------------------------*         
013870 9120-WRITE-PRINT-LINE.                                                   
013880*---------------------------------------------------------------*         
013890     MOVE NEXT-REPORT-LINE               TO PRINT-RECORD.                 
013900     WRITE PRINT-RECORD.                                                  
013910     ADD LINE-SPACEING                   TO LINE-COUNT.                   
013920 9120-EXIT.                                                               
013930     EXIT.                                                                
