000100*---------------------------------------------------------------*         
000110*    PRINTCTL  --  SHOP-STANDARD PRINT PAGE/LINE CONTROL AND              
000120*    TODAYS-DATE BREAKDOWN.  COPIED BY EVERY PRINTER PROGRAM.             
000130*---------------------------------------------------------------*         
000140 01  WS-CURRENT-DATE-DATA.                                                
000150     05  WS-CURRENT-DATE-RAW.                                             
000160         10  WS-CURRENT-YY                PIC 9(02).                      
000170         10  WS-CURRENT-MONTH             PIC 9(02).                      
000180         10  WS-CURRENT-DAY               PIC 9(02).                      
000190     05  WS-CURRENT-YEAR                 PIC 9(04).                       
000200     05  FILLER                          PIC X(11).                       
000210*---------------------------------------------------------------*         
000220 01  PRINT-CONTROL-FIELDS.                                                
000230     05  LINE-COUNT                      PIC 9(03) USAGE COMP             
000240                                          VALUE 99.                       
000250     05  LINES-ON-PAGE                   PIC 9(03) USAGE COMP             
000260                                          VALUE 55.                       
000270     05  PAGE-COUNT                      PIC 9(05) USAGE COMP             
000280                                          VALUE 1.                        
000290     05  LINE-SPACEING                   PIC 9(01) USAGE COMP             
000300                                          VALUE 1.                        
